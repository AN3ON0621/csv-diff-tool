000100* FD FOR DIFF-REPORT - OUTPUT FROM RC010
000200*
000300* 05/04/86 VBC - CREATED.
000400*
000500 FD  DIFF-REPORT
000600     LABEL RECORDS ARE STANDARD
000700     RECORD CONTAINS 132 CHARACTERS.
000800 01  RC-DIFF-REPORT-LINE       PIC X(132).
