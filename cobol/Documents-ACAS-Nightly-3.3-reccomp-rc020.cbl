000100******************************************************************
000200*                                                                *
000300*           PHONE LIST CHANGE TRACKING - MAIN PROGRAM            *
000400*                                                                *
000500******************************************************************
000600*
000700     IDENTIFICATION           DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.          RC020.
001100*
001200*    AUTHOR.              V B COEN FBCS, FIDM, FIDPM.
001300*                         FOR APPLEWOOD COMPUTERS.
001400*
001500*    INSTALLATION.        APPLEWOOD COMPUTERS - RC SUITE.
001600*
001700*    DATE-WRITTEN.        15/06/88.
001800*
001900*    DATE-COMPILED.
002000*
002100*    SECURITY.            COPYRIGHT (C) 1988 - 2026 & LATER,
002200*                         VINCENT BRYAN COEN.
002300*                         DISTRIBUTED UNDER THE GNU GENERAL
002400*                         PUBLIC LICENSE. SEE FILE COPYING.
002500*
002600*    REMARKS.             MATCHES STAFF ACROSS OLD-PHONE-LIST AND
002700*                         NEW-PHONE-LIST BY A NORMALIZED NAME
002800*                         KEY, IGNORES JOINERS AND RESIGNEES,
002900*                         DETECTS AND CLASSIFIES FIELD CHANGES
003000*                         FOR EVERYBODY STILL HERE AND WRITES
003100*                         CHANGE-REPORT.
003200*
003300*                         REPLACES THE OLD "RING THE PERSONNEL
003400*                         OFFICE AND ASK" METHOD OF FINDING OUT
003500*                         WHO HAS MOVED DESK OR CHANGED THEIR
003600*                         EXTENSION SINCE LAST QUARTER.
003700*
003800*    VERSION.             SEE PROG-NAME IN WS.
003900*
004000*    CALLED MODULES.      MAPS20 (NAME/VALUE NORMALIZE, RATIO).
004100*
004200*    FILES USED.
004300*                         OLD-PHONE-LIST. 132 BYTE ROWS.
004400*                         NEW-PHONE-LIST. 132 BYTE ROWS.
004500*                         CHANGE-REPORT.  132 BYTE PRINT LINES.
004600*
004700*    ERROR MESSAGES USED.
004800*                         RC011 - RC013.
004900*
005000* CHANGES:
005100* 15/06/88 VBC - 1.0.00 CREATED - MATCHES OLD/NEW PHONE LISTS BY
005200*                       NAME AND WRITES A PLAIN CHANGE REPORT.
005300*                       NAME NORMALIZE AND SIMILARITY SCORING WERE
005400*                       INLINE IN THIS PROGRAM AT THIS POINT.
005500* 03/09/89 VBC - 1.0.01 NORMALIZE AND SIMILARITY LOGIC SPLIT OUT
005600*                       INTO A NEW CALLED MODULE, MAPS20, SO A
005700*                       LATER VERIFICATION PASS COULD SHARE THE
005800*                       IDENTICAL RULES WITHOUT DUPLICATING THEM. RC0389
005900* 18/04/91 DPH - 1.0.02 KEY NOW INCLUDES CHI-NAME WHEN PRESENT -
006000*                       TWO STAFF SHARING AN ENGLISH NAME WERE
006100*                       BEING TREATED AS ONE PERSON. RC0491
006200* 09/06/98 VBC - 1.0.03 Y2K REVIEW - RUN DATE WAS ACCEPTED WITH A
006300*                       2-DIGIT YEAR AND PRINTED AS SUCH ON THE
006400*                       REPORT HEADER.  NOW WINDOWED TO A FULL
006500*                       4-DIGIT YEAR BEFORE DISPLAY (50-99 = 19-,
006600*                       00-49 = 20-).  LOGGED PER THE 1998
006700*                       MILLENNIUM AUDIT. Y2K098
006800* 12/02/03 MJT - 1.0.04 RC-CHANGE-CAP REACHED SILENTLY - NOW
006900*                       LOGS RC013 WHEN IT HAPPENS.
007000* 27/08/10 DPH - 1.0.05 DUPLICATE KEY WITHIN ONE FILE - LAST
007100*                       RECORD ON THE FILE NOW WINS, AS
007200*                       DOCUMENTED, INSTEAD OF THE FIRST. RC1810
007300* 02/12/25 VBC - 1.0.06 RE-CHECKED AGAINST MAPS20 1.0.08 AFTER
007400*                       THE EMPTY/EMPTY RATIO FIX - NO CHANGE
007500*                       REQUIRED ON THIS SIDE OF THE CALL. RC2512
007600* 06/08/26 VBC - 1.0.07 ZZ070 WAS MOVING THE 2-DIGIT DAY (AND
007700*                       MONTH) TO TWO SEPARATE ONE-BYTE RECEIVERS
007800*                       IN ONE MOVE STATEMENT - EACH RECEIVER GOT
007900*                       ITS OWN TRUNCATED COPY OF THE SAME SOURCE,
008000*                       LEFT DIGIT ONLY, SO THE REPORT HEADER DATE
008100*                       WAS SILENTLY DROPPING THE UNITS DIGIT OF
008200*                       BOTH DAY AND MONTH.  NOW MOVED AS A SINGLE
008300*                       2-BYTE SLICE OF WS-RUN-DATE-DISPLAY. RC0826
008400*
008500******************************************************************
008600*
008700     ENVIRONMENT              DIVISION.
008800*================================
008900*
009000     CONFIGURATION            SECTION.
009100 SPECIAL-NAMES.
009200     C01                  IS TOP-OF-FORM
009300     CLASS RC-ALPHA-UPPER IS "A" THRU "Z"
009400     UPSI-0               IS RC-DEBUG-SWITCH.
009500*
009600     INPUT-OUTPUT             SECTION.
009700 FILE-CONTROL.
009800     COPY "selrcopl.cob".
009900     COPY "selrcnpl.cob".
010000     COPY "selrccrp.cob".
010100*
010200     DATA                     DIVISION.
010300*================================
010400*
010500     FILE SECTION.
010600*
010700     COPY "fdrcopl.cob".
010800     COPY "fdrcnpl.cob".
010900     COPY "fdrccrp.cob".
011000*
011100     WORKING-STORAGE          SECTION.
011200*-------------------------------
011300 77  PROG-NAME             PIC X(15) VALUE "RC020 (1.0.07)".
011400 77  RC-TABLE-CAPACITY     BINARY-SHORT UNSIGNED VALUE 500.
011500 77  RC-CHANGE-CAPACITY    BINARY-SHORT UNSIGNED VALUE 2000.
011600*
011700 01  WS-STATUS-FIELDS.
011800     03  RC-OPL-STATUS     PIC XX      VALUE ZERO.
011900     03  RC-NPL-STATUS     PIC XX      VALUE ZERO.
012000     03  RC-CRP-STATUS     PIC XX      VALUE ZERO.
012100     03  FILLER            PIC X(02)   VALUE SPACES.
012200*
012300 01  WS-SWITCHES.
012400     03  WS-OLD-EOF        PIC X       VALUE "N".
012500         88  OLD-AT-EOF                VALUE "Y".
012600     03  WS-NEW-EOF        PIC X       VALUE "N".
012700         88  NEW-AT-EOF                VALUE "Y".
012800     03  WS-CHANGE-FULL    PIC X       VALUE "N".
012900         88  CHANGE-TABLE-IS-FULL      VALUE "Y".
013000     03  FILLER            PIC X(03)   VALUE SPACES.
013100*
013200*--------------------------------------------------------------
013300* RUN DATE - THREE VIEWS FOR THE REPORT HEADER, IN THE SHOP'S
013400* USUAL UK/USA/INTERNATIONAL REDEFINES-OVER-ONE-FIELD STYLE.
013500* ACCEPTED AS A 2-DIGIT YEAR (SEE ZZ070) - WS-RD-CENTURY IS
013600* WINDOWED IN ON DISPLAY, PER THE 1998 MILLENNIUM AUDIT NOTE
013700* IN THE CHANGE LOG ABOVE.
013800*--------------------------------------------------------------
013900 01  WS-RUN-DATE.
014000     03  WS-RD-YY          PIC 99.
014100     03  WS-RD-MM          PIC 99.
014200     03  WS-RD-DD          PIC 99.
014300 01  WS-RUN-DATE-UK REDEFINES WS-RUN-DATE.
014400     03  WS-RDUK-YY        PIC 99.
014500     03  WS-RDUK-MM        PIC 99.
014600     03  WS-RDUK-DD        PIC 99.
014700 01  WS-RUN-DATE-USA REDEFINES WS-RUN-DATE.
014800     03  WS-RDUS-YY        PIC 99.
014900     03  WS-RDUS-MM        PIC 99.
015000     03  WS-RDUS-DD        PIC 99.
015100 01  WS-RD-CENTURY         PIC 99     VALUE ZERO.
015200 01  WS-RUN-DATE-DISPLAY   PIC X(10)  VALUE SPACES.
015300 01  WS-RUN-DATE-BYTES REDEFINES WS-RUN-DATE-DISPLAY.
015400     03  WS-RDB-CHAR       PIC X OCCURS 10.
015500*
015600*--------------------------------------------------------------
015700* PHONE LIST TABLES - LOADED ONCE EACH, KEYED BY NORMALIZED
015800* NAME (PLUS LOCAL NAME WHEN GIVEN).  LATER DUPLICATE KEYS ON
015900* THE SAME FILE OVERWRITE THE EARLIER ENTRY (LAST WINS).
016000*--------------------------------------------------------------
016100 01  WS-OLD-PHONE-TABLE.
016200     03  WS-OLDP-ENTRY OCCURS 500 TIMES
016300                       INDEXED BY WS-OLDP-IX.
016400         05  WS-OLDP-KEY     PIC X(56).
016500         05  WS-OLDP-NAME    PIC X(30).
016600         05  WS-OLDP-CHI     PIC X(20).
016700         05  WS-OLDP-TITLE   PIC X(30).
016800         05  WS-OLDP-PHONE   PIC X(16).
016900         05  WS-OLDP-FAX     PIC X(16).
017000         05  WS-OLDP-LOC     PIC X(20).
017100         05  WS-OLDP-MATCHED PIC X    VALUE "N".
017200             88  OLDP-MATCHED          VALUE "Y".
017300         05  FILLER          PIC X(03) VALUE SPACES.
017400 01  WS-OLD-COUNT          BINARY-SHORT UNSIGNED VALUE ZERO.
017500*
017600 01  WS-NEW-PHONE-TABLE.
017700     03  WS-NEWP-ENTRY OCCURS 500 TIMES
017800                       INDEXED BY WS-NEWP-IX.
017900         05  WS-NEWP-KEY     PIC X(56).
018000         05  WS-NEWP-NAME    PIC X(30).
018100         05  WS-NEWP-CHI     PIC X(20).
018200         05  WS-NEWP-TITLE   PIC X(30).
018300         05  WS-NEWP-PHONE   PIC X(16).
018400         05  WS-NEWP-FAX     PIC X(16).
018500         05  WS-NEWP-LOC     PIC X(20).
018600         05  WS-NEWP-MATCHED PIC X    VALUE "N".
018700             88  NEWP-MATCHED          VALUE "Y".
018800         05  FILLER          PIC X(03) VALUE SPACES.
018900 01  WS-NEW-COUNT          BINARY-SHORT UNSIGNED VALUE ZERO.
019000*
019100*--------------------------------------------------------------
019200* CHANGE DETAIL TABLE - ONE ENTRY PER CHANGED FIELD, IN
019300* USER-VISIT ORDER SO THE REPORT WRITER NEVER HAS TO SORT.
019400* ONE ROW HOLDS ONE FIELD CHANGE, NAME/LOCAL-NAME CARRIED FROM
019500* THE OLD RECORD SO DD030 CAN GROUP BACK TO THE OWNING USER.
019600*--------------------------------------------------------------
019700 01  WS-CHANGE-DETAIL-TABLE.
019800     03  WS-CHGD-ENTRY OCCURS 2000 TIMES
019900                       INDEXED BY WS-CHGD-IX.
020000         05  WS-CHGD-USER-SEQ    PIC 9(5)  COMP.
020100         05  WS-CHGD-USER-NAME   PIC X(30).
020200         05  WS-CHGD-USER-CHI    PIC X(20).
020300         05  WS-CHGD-FIELD-NAME  PIC X(10).
020400         05  WS-CHGD-OLD-VALUE   PIC X(30).
020500         05  WS-CHGD-NEW-VALUE   PIC X(30).
020600         05  WS-CHGD-CHANGE-TYPE PIC X(28).
020700         05  WS-CHGD-SIMILARITY  PIC 9V99.
020800         05  FILLER              PIC X(02) VALUE SPACES.
020900 01  WS-CHANGE-DETAIL-COUNT BINARY-SHORT UNSIGNED VALUE ZERO.
021000*
021100*--------------------------------------------------------------
021200* THE SEVEN COUNTERS PRINTED ON THE SUMMARY STATISTICS BLOCK.
021300*--------------------------------------------------------------
021400 01  RC-STATISTICS.
021500     03  RC-TOTAL-OLD-RECORDS  PIC 9(7)  COMP.
021600     03  RC-TOTAL-NEW-RECORDS  PIC 9(7)  COMP.
021700     03  RC-COMMON-USERS       PIC 9(7)  COMP.
021800     03  RC-NEW-JOINERS        PIC 9(7)  COMP.
021900     03  RC-RESIGNEES          PIC 9(7)  COMP.
022000     03  RC-USERS-WITH-CHANGES PIC 9(7)  COMP.
022100     03  RC-TOTAL-FIELD-CHANGES PIC 9(7) COMP.
022200     03  FILLER                 PIC X(04) VALUE SPACES.
022300*
022400 01  WS-WORK-FIELDS.
022500     03  WS-A                BINARY-SHORT UNSIGNED VALUE ZERO.
022600     03  WS-USER-SEQ         PIC 9(5)  COMP  VALUE ZERO.
022700     03  WS-USER-HAS-CHANGE  PIC X          VALUE "N".
022800         88  THIS-USER-CHANGED             VALUE "Y".
022900     03  WS-KEY-BUILD        PIC X(56)      VALUE SPACES.
023000     03  WS-CMP-FIELD-NAME   PIC X(10)      VALUE SPACES.
023100     03  WS-CMP-OLD-VALUE    PIC X(30)      VALUE SPACES.
023200     03  WS-CMP-NEW-VALUE    PIC X(30)      VALUE SPACES.
023300     03  WS-OLD-TRIM-EMPTY   PIC X          VALUE "N".
023400         88  OLD-TRIM-IS-EMPTY              VALUE "Y".
023500     03  WS-NEW-TRIM-EMPTY   PIC X          VALUE "N".
023600         88  NEW-TRIM-IS-EMPTY              VALUE "Y".
023700     03  WS-OLD-NORM         PIC X(64) VALUE SPACES.
023800     03  WS-NEW-NORM         PIC X(64) VALUE SPACES.
023900     03  WS-PREV-USER-SEQ    PIC 9(5)  COMP  VALUE ZERO.
024000     03  WS-DETAIL-USER-NUM  PIC 9(5)  COMP  VALUE ZERO.
024100     03  WS-EDIT-NUM         PIC ZZZZZZ9  VALUE ZERO.
024200     03  WS-EDIT-SIM         PIC 9.99     VALUE ZERO.
024300     03  FILLER              PIC X(04)    VALUE SPACES.
024400*
024500 01  WS-PRINT-LINE           PIC X(132) VALUE SPACES.
024600*
024700     COPY "wsrcfunc.cob".
024800*
024900 01  ERROR-MESSAGES.
025000     03  RC011               PIC X(40)
025100         VALUE "RC011 OLD-PHONE-LIST OPEN FAILED, STAT =".
025200     03  RC012               PIC X(40)
025300         VALUE "RC012 NEW-PHONE-LIST OPEN FAILED, STAT =".
025400     03  RC013               PIC X(48)
025500         VALUE "RC013 CHANGE DETAIL TABLE FULL - REPORT PARTIAL.".
025600*
025700     PROCEDURE DIVISION.
025800*=====================
025900*
026000     AA000-MAIN                SECTION.
026100************************************
026200     OPEN     INPUT OLD-PHONE-LIST.
026300     IF       RC-OPL-STATUS NOT = "00"
026400              DISPLAY RC011 RC-OPL-STATUS
026500              MOVE 2 TO RETURN-CODE
026600              GO TO AA000-EXIT.
026700*
026800     OPEN     INPUT NEW-PHONE-LIST.
026900     IF       RC-NPL-STATUS NOT = "00"
027000              DISPLAY RC012 RC-NPL-STATUS
027100              CLOSE OLD-PHONE-LIST
027200              MOVE 2 TO RETURN-CODE
027300              GO TO AA000-EXIT.
027400*
027500     OPEN     OUTPUT CHANGE-REPORT.
027600     ACCEPT   WS-RUN-DATE FROM DATE.
027700     PERFORM  ZZ070-EDIT-RUN-DATE THRU ZZ070-EXIT.
027800*
027900     PERFORM  BB010-LOAD-OLD-PHONES THRU BB010-EXIT
028000              UNTIL OLD-AT-EOF.
028100     PERFORM  BB020-LOAD-NEW-PHONES THRU BB020-EXIT
028200              UNTIL NEW-AT-EOF.
028300*
028400     PERFORM  CC010-MATCH-USERS THRU CC010-EXIT.
028500*
028600     PERFORM  DD010-WRITE-REPORT-HEADER THRU DD010-EXIT.
028700     PERFORM  DD020-WRITE-SUMMARY-STATS THRU DD020-EXIT.
028800     PERFORM  DD030-WRITE-DETAIL-BY-USER THRU DD030-EXIT.
028900*
029000     IF       CHANGE-TABLE-IS-FULL
029100              DISPLAY RC013.
029200*
029300     MOVE     ZERO TO RETURN-CODE.
029400     IF       RC-USERS-WITH-CHANGES > ZERO
029500              MOVE 1 TO RETURN-CODE.
029600*
029700     CLOSE    OLD-PHONE-LIST NEW-PHONE-LIST CHANGE-REPORT.
029800 AA000-EXIT.
029900     GOBACK.
030000*
030100*----------------------------------------------------------------
030200* BB010/BB020 - LOAD EACH PHONE LIST, BUILDING THE NORMALIZED
030300* KEY VIA MAPS20.  A RECORD WHOSE KEY COMES BACK BLANK IS
030400* SKIPPED (NO NAME TO KEY ON).  A REPEAT KEY OVERWRITES THE
030500* EARLIER ENTRY - THE LATER RECORD ON THE FILE WINS.
030600*----------------------------------------------------------------
030700 BB010-LOAD-OLD-PHONES.
030800     READ     OLD-PHONE-LIST
030900              AT END
031000              MOVE "Y" TO WS-OLD-EOF
031100              GO TO BB010-EXIT.
031200     ADD      1 TO RC-TOTAL-OLD-RECORDS.
031300     PERFORM  ZZ010-BUILD-KEY THRU ZZ010-EXIT.
031400     IF       WS-KEY-BUILD = SPACES
031500              GO TO BB010-EXIT.
031600     IF       WS-OLD-COUNT >= RC-TABLE-CAPACITY
031700              GO TO BB010-EXIT.
031800     PERFORM  BB011-SCAN-OLD-KEYS THRU BB011-EXIT
031900              VARYING WS-OLDP-IX FROM 1 BY 1
032000              UNTIL WS-OLDP-IX > WS-OLD-COUNT.
032100     ADD      1 TO WS-OLD-COUNT.
032200     SET      WS-OLDP-IX TO WS-OLD-COUNT.
032300 BB010-STORE.
032400     MOVE     WS-KEY-BUILD        TO WS-OLDP-KEY (WS-OLDP-IX).
032500     MOVE     RC-PHON-NAME OF RC-OLD-PHONE-RECORD
032600                                  TO WS-OLDP-NAME (WS-OLDP-IX).
032700     MOVE     RC-PHON-CHI-NAME OF RC-OLD-PHONE-RECORD
032800                                  TO WS-OLDP-CHI (WS-OLDP-IX).
032900     MOVE     RC-PHON-TITLE OF RC-OLD-PHONE-RECORD
033000                                  TO WS-OLDP-TITLE (WS-OLDP-IX).
033100     MOVE     RC-PHON-PHONE OF RC-OLD-PHONE-RECORD
033200                                  TO WS-OLDP-PHONE (WS-OLDP-IX).
033300     MOVE     RC-PHON-FAX OF RC-OLD-PHONE-RECORD
033400                                  TO WS-OLDP-FAX (WS-OLDP-IX).
033500     MOVE     RC-PHON-LOCATION OF RC-OLD-PHONE-RECORD
033600                                  TO WS-OLDP-LOC (WS-OLDP-IX).
033700     MOVE     "N"                 TO WS-OLDP-MATCHED (WS-OLDP-IX).
033800 BB010-EXIT.
033900     EXIT.
034000*
034100 BB011-SCAN-OLD-KEYS.
034200     IF       WS-OLDP-KEY (WS-OLDP-IX) = WS-KEY-BUILD
034300              GO TO BB010-STORE.
034400 BB011-EXIT.
034500     EXIT.
034600*
034700 BB020-LOAD-NEW-PHONES.
034800     READ     NEW-PHONE-LIST
034900              AT END
035000              MOVE "Y" TO WS-NEW-EOF
035100              GO TO BB020-EXIT.
035200     ADD      1 TO RC-TOTAL-NEW-RECORDS.
035300     PERFORM  ZZ011-BUILD-KEY-NEW THRU ZZ011-EXIT.
035400     IF       WS-KEY-BUILD = SPACES
035500              GO TO BB020-EXIT.
035600     IF       WS-NEW-COUNT >= RC-TABLE-CAPACITY
035700              GO TO BB020-EXIT.
035800     PERFORM  BB021-SCAN-NEW-KEYS THRU BB021-EXIT
035900              VARYING WS-NEWP-IX FROM 1 BY 1
036000              UNTIL WS-NEWP-IX > WS-NEW-COUNT.
036100     ADD      1 TO WS-NEW-COUNT.
036200     SET      WS-NEWP-IX TO WS-NEW-COUNT.
036300 BB020-STORE.
036400     MOVE     WS-KEY-BUILD        TO WS-NEWP-KEY (WS-NEWP-IX).
036500     MOVE     RC-PHON-NAME OF RC-NEW-PHONE-RECORD
036600                                  TO WS-NEWP-NAME (WS-NEWP-IX).
036700     MOVE     RC-PHON-CHI-NAME OF RC-NEW-PHONE-RECORD
036800                                  TO WS-NEWP-CHI (WS-NEWP-IX).
036900     MOVE     RC-PHON-TITLE OF RC-NEW-PHONE-RECORD
037000                                  TO WS-NEWP-TITLE (WS-NEWP-IX).
037100     MOVE     RC-PHON-PHONE OF RC-NEW-PHONE-RECORD
037200                                  TO WS-NEWP-PHONE (WS-NEWP-IX).
037300     MOVE     RC-PHON-FAX OF RC-NEW-PHONE-RECORD
037400                                  TO WS-NEWP-FAX (WS-NEWP-IX).
037500     MOVE     RC-PHON-LOCATION OF RC-NEW-PHONE-RECORD
037600                                  TO WS-NEWP-LOC (WS-NEWP-IX).
037700     MOVE     "N"                 TO WS-NEWP-MATCHED (WS-NEWP-IX).
037800 BB020-EXIT.
037900     EXIT.
038000*
038100 BB021-SCAN-NEW-KEYS.
038200     IF       WS-NEWP-KEY (WS-NEWP-IX) = WS-KEY-BUILD
038300              GO TO BB020-STORE.
038400 BB021-EXIT.
038500     EXIT.
038600*
038700*----------------------------------------------------------------
038800* CC010 - MATCH OLD AND NEW BY KEY.  A COMMON USER IS COMPARED
038900* FIELD BY FIELD IMMEDIATELY, SO THE CHANGE DETAIL TABLE COMES
039000* OUT ALREADY GROUPED BY USER IN ONE PASS.
039100*----------------------------------------------------------------
039200 CC010-MATCH-USERS.
039300     PERFORM  CC011-MATCH-ONE-OLD-ROW THRU CC011-EXIT
039400              VARYING WS-OLDP-IX FROM 1 BY 1
039500              UNTIL WS-OLDP-IX > WS-OLD-COUNT.
039600*
039700     PERFORM  CC013-SWEEP-OLD-UNMATCHED THRU CC013-EXIT
039800              VARYING WS-OLDP-IX FROM 1 BY 1
039900              UNTIL WS-OLDP-IX > WS-OLD-COUNT.
040000     PERFORM  CC014-SWEEP-NEW-UNMATCHED THRU CC014-EXIT
040100              VARYING WS-NEWP-IX FROM 1 BY 1
040200              UNTIL WS-NEWP-IX > WS-NEW-COUNT.
040300 CC010-EXIT.
040400     EXIT.
040500*
040600 CC011-MATCH-ONE-OLD-ROW.
040700     PERFORM  CC012-SCAN-NEW-FOR-KEY THRU CC012-EXIT
040800              VARYING WS-NEWP-IX FROM 1 BY 1
040900              UNTIL WS-NEWP-IX > WS-NEW-COUNT.
041000 CC011-EXIT.
041100     EXIT.
041200*
041300 CC012-SCAN-NEW-FOR-KEY.
041400     IF       WS-NEWP-KEY (WS-NEWP-IX) = WS-OLDP-KEY (WS-OLDP-IX)
041500              SET OLDP-MATCHED (WS-OLDP-IX) TO TRUE
041600              SET NEWP-MATCHED (WS-NEWP-IX) TO TRUE
041700              ADD 1 TO RC-COMMON-USERS
041800              PERFORM CC020-COMPARE-COMMON-USER THRU CC020-EXIT
041900              SET WS-NEWP-IX TO WS-NEW-COUNT.
042000 CC012-EXIT.
042100     EXIT.
042200*
042300 CC013-SWEEP-OLD-UNMATCHED.
042400     IF       NOT OLDP-MATCHED (WS-OLDP-IX)
042500              ADD 1 TO RC-RESIGNEES.
042600 CC013-EXIT.
042700     EXIT.
042800*
042900 CC014-SWEEP-NEW-UNMATCHED.
043000     IF       NOT NEWP-MATCHED (WS-NEWP-IX)
043100              ADD 1 TO RC-NEW-JOINERS.
043200 CC014-EXIT.
043300     EXIT.
043400*
043500*----------------------------------------------------------------
043600* CC020 - COMPARE THE FIVE FIELDS OF ONE COMMON USER, NAME
043700*   THEN TITLE THEN PHONE THEN FAX THEN LOCATION.  EACH CALL TO
043800*   CC030 MAY APPEND ONE CHANGE DETAIL ENTRY.  A USER WITH AT
043900*   LEAST ONE CHANGED FIELD COUNTS TOWARD USERS-WITH-CHANGES.
044000*----------------------------------------------------------------
044100 CC020-COMPARE-COMMON-USER.
044200     ADD      1 TO WS-USER-SEQ.
044300     MOVE     "N" TO WS-USER-HAS-CHANGE.
044400*
044500     MOVE     "NAME"      TO WS-CMP-FIELD-NAME.
044600     MOVE     WS-OLDP-NAME (WS-OLDP-IX)  TO WS-CMP-OLD-VALUE.
044700     MOVE     WS-NEWP-NAME (WS-NEWP-IX)  TO WS-CMP-NEW-VALUE.
044800     PERFORM  CC030-COMPARE-ONE-FIELD THRU CC030-EXIT.
044900*
045000     MOVE     "TITLE"     TO WS-CMP-FIELD-NAME.
045100     MOVE     WS-OLDP-TITLE (WS-OLDP-IX) TO WS-CMP-OLD-VALUE.
045200     MOVE     WS-NEWP-TITLE (WS-NEWP-IX) TO WS-CMP-NEW-VALUE.
045300     PERFORM  CC030-COMPARE-ONE-FIELD THRU CC030-EXIT.
045400*
045500     MOVE     "PHONE"     TO WS-CMP-FIELD-NAME.
045600     MOVE     WS-OLDP-PHONE (WS-OLDP-IX) TO WS-CMP-OLD-VALUE.
045700     MOVE     WS-NEWP-PHONE (WS-NEWP-IX) TO WS-CMP-NEW-VALUE.
045800     PERFORM  CC030-COMPARE-ONE-FIELD THRU CC030-EXIT.
045900*
046000     MOVE     "FAX"       TO WS-CMP-FIELD-NAME.
046100     MOVE     WS-OLDP-FAX (WS-OLDP-IX)   TO WS-CMP-OLD-VALUE.
046200     MOVE     WS-NEWP-FAX (WS-NEWP-IX)   TO WS-CMP-NEW-VALUE.
046300     PERFORM  CC030-COMPARE-ONE-FIELD THRU CC030-EXIT.
046400*
046500     MOVE     "LOCATION"  TO WS-CMP-FIELD-NAME.
046600     MOVE     WS-OLDP-LOC (WS-OLDP-IX)   TO WS-CMP-OLD-VALUE.
046700     MOVE     WS-NEWP-LOC (WS-NEWP-IX)   TO WS-CMP-NEW-VALUE.
046800     PERFORM  CC030-COMPARE-ONE-FIELD THRU CC030-EXIT.
046900*
047000     IF       THIS-USER-CHANGED
047100              ADD 1 TO RC-USERS-WITH-CHANGES.
047200 CC020-EXIT.
047300     EXIT.
047400*
047500*----------------------------------------------------------------
047600* CC030 - COMPARE ONE FIELD (WS-CMP-FIELD-NAME/OLD/NEW-VALUE
047700*   ALREADY SET BY CC020, ABOVE).  NORMALIZES BOTH SIDES VIA
047800*   MAPS20; A CHANGE DETAIL ENTRY IS APPENDED ONLY WHEN THE
047900*   NORMALIZED VALUES DIFFER.
048000*----------------------------------------------------------------
048100 CC030-COMPARE-ONE-FIELD.
048200     MOVE     "N" TO WS-OLD-TRIM-EMPTY.
048300     IF       WS-CMP-OLD-VALUE = SPACES
048400              MOVE "Y" TO WS-OLD-TRIM-EMPTY.
048500     MOVE     "N" TO WS-NEW-TRIM-EMPTY.
048600     IF       WS-CMP-NEW-VALUE = SPACES
048700              MOVE "Y" TO WS-NEW-TRIM-EMPTY.
048800*
048900     MOVE     SPACES            TO MAPS20-STRING-A.
049000     MOVE     WS-CMP-OLD-VALUE  TO MAPS20-STRING-A.
049100     SET      MAPS20-NORM-VALUE TO TRUE.
049200     CALL     "MAPS20" USING MAPS20-WS.
049300     MOVE     MAPS20-RESULT     TO WS-OLD-NORM.
049400*
049500     MOVE     SPACES            TO MAPS20-STRING-A.
049600     MOVE     WS-CMP-NEW-VALUE  TO MAPS20-STRING-A.
049700     SET      MAPS20-NORM-VALUE TO TRUE.
049800     CALL     "MAPS20" USING MAPS20-WS.
049900     MOVE     MAPS20-RESULT     TO WS-NEW-NORM.
050000*
050100     IF       WS-OLD-NORM = WS-NEW-NORM
050200              GO TO CC030-EXIT.
050300*
050400     MOVE     SPACES            TO MAPS20-STRING-A MAPS20-STRING-B.
050500     MOVE     WS-OLD-NORM       TO MAPS20-STRING-A.
050600     MOVE     WS-NEW-NORM       TO MAPS20-STRING-B.
050700     SET      MAPS20-SIMILARITY TO TRUE.
050800     CALL     "MAPS20" USING MAPS20-WS.
050900*
051000     IF       WS-CHANGE-DETAIL-COUNT >= RC-CHANGE-CAPACITY
051100              MOVE "Y" TO WS-CHANGE-FULL
051200              GO TO CC030-EXIT.
051300     ADD      1 TO WS-CHANGE-DETAIL-COUNT.
051400     ADD      1 TO RC-TOTAL-FIELD-CHANGES.
051500     MOVE     "Y" TO WS-USER-HAS-CHANGE.
051600     SET      WS-CHGD-IX TO WS-CHANGE-DETAIL-COUNT.
051700     MOVE     WS-USER-SEQ       TO WS-CHGD-USER-SEQ (WS-CHGD-IX).
051800     MOVE     WS-OLDP-NAME (WS-OLDP-IX)
051900                                TO WS-CHGD-USER-NAME (WS-CHGD-IX).
052000     MOVE     WS-OLDP-CHI (WS-OLDP-IX)
052100                                TO WS-CHGD-USER-CHI (WS-CHGD-IX).
052200     MOVE     WS-CMP-FIELD-NAME TO WS-CHGD-FIELD-NAME (WS-CHGD-IX).
052300     MOVE     WS-CMP-OLD-VALUE  TO WS-CHGD-OLD-VALUE (WS-CHGD-IX).
052400     MOVE     WS-CMP-NEW-VALUE  TO WS-CHGD-NEW-VALUE (WS-CHGD-IX).
052500     MOVE     MAPS20-RATIO      TO WS-CHGD-SIMILARITY (WS-CHGD-IX).
052600*
052700     EVALUATE TRUE
052800         WHEN OLD-TRIM-IS-EMPTY AND NOT NEW-TRIM-IS-EMPTY
052900              MOVE "Added"
053000                   TO WS-CHGD-CHANGE-TYPE (WS-CHGD-IX)
053100         WHEN NOT OLD-TRIM-IS-EMPTY AND NEW-TRIM-IS-EMPTY
053200              MOVE "Removed"
053300                   TO WS-CHGD-CHANGE-TYPE (WS-CHGD-IX)
053400         WHEN MAPS20-RATIO > 0.80
053500              MOVE "Minor Change (Possible Typo)"
053600                   TO WS-CHGD-CHANGE-TYPE (WS-CHGD-IX)
053700         WHEN MAPS20-RATIO > 0.50
053800              MOVE "Moderate Change"
053900                   TO WS-CHGD-CHANGE-TYPE (WS-CHGD-IX)
054000         WHEN OTHER
054100              MOVE "Major Change"
054200                   TO WS-CHGD-CHANGE-TYPE (WS-CHGD-IX)
054300     END-EVALUATE.
054400 CC030-EXIT.
054500     EXIT.
054600*
054700*----------------------------------------------------------------
054800* DD010 - REPORT HEADER: RULE LINE, TITLE, RULE LINE, GENERATED
054900*   DATE, BLANK LINE.
055000*----------------------------------------------------------------
055100 DD010-WRITE-REPORT-HEADER.
055200     MOVE     ALL "=" TO WS-PRINT-LINE.
055300     WRITE    RC-CHANGE-REPORT-LINE FROM WS-PRINT-LINE.
055400     MOVE     SPACES TO WS-PRINT-LINE.
055500     MOVE     "PHONE LIST CHANGE TRACKING REPORT" TO WS-PRINT-LINE.
055600     WRITE    RC-CHANGE-REPORT-LINE FROM WS-PRINT-LINE.
055700     MOVE     ALL "=" TO WS-PRINT-LINE.
055800     WRITE    RC-CHANGE-REPORT-LINE FROM WS-PRINT-LINE.
055900     MOVE     SPACES TO WS-PRINT-LINE.
056000     STRING   "Generated: " DELIMITED SIZE
056100              WS-RUN-DATE-DISPLAY DELIMITED SIZE
056200              INTO WS-PRINT-LINE.
056300     WRITE    RC-CHANGE-REPORT-LINE FROM WS-PRINT-LINE.
056400     MOVE     SPACES TO WS-PRINT-LINE.
056500     WRITE    RC-CHANGE-REPORT-LINE FROM WS-PRINT-LINE.
056600 DD010-EXIT.
056700     EXIT.
056800*
056900*----------------------------------------------------------------
057000* DD020 - THE SEVEN STATISTICS COUNTERS, ONE PER LINE, FIXED
057100*   LABELS SO THE COMMITTEE SEES THE SAME WORDING RUN ON RUN.
057200*----------------------------------------------------------------
057300 DD020-WRITE-SUMMARY-STATS.
057400     MOVE     SPACES TO WS-PRINT-LINE.
057500     MOVE     "SUMMARY STATISTICS" TO WS-PRINT-LINE.
057600     WRITE    RC-CHANGE-REPORT-LINE FROM WS-PRINT-LINE.
057700     MOVE     ALL "-" TO WS-PRINT-LINE (1:18).
057800     WRITE    RC-CHANGE-REPORT-LINE FROM WS-PRINT-LINE.
057900*
058000     MOVE     RC-TOTAL-OLD-RECORDS TO WS-EDIT-NUM.
058100     STRING   "  Old records................" DELIMITED SIZE
058200              WS-EDIT-NUM DELIMITED SIZE INTO WS-PRINT-LINE.
058300     WRITE    RC-CHANGE-REPORT-LINE FROM WS-PRINT-LINE.
058400*
058500     MOVE     RC-TOTAL-NEW-RECORDS TO WS-EDIT-NUM.
058600     STRING   "  New records................" DELIMITED SIZE
058700              WS-EDIT-NUM DELIMITED SIZE INTO WS-PRINT-LINE.
058800     WRITE    RC-CHANGE-REPORT-LINE FROM WS-PRINT-LINE.
058900*
059000     MOVE     RC-COMMON-USERS TO WS-EDIT-NUM.
059100     STRING   "  Common users analyzed......" DELIMITED SIZE
059200              WS-EDIT-NUM DELIMITED SIZE INTO WS-PRINT-LINE.
059300     WRITE    RC-CHANGE-REPORT-LINE FROM WS-PRINT-LINE.
059400*
059500     MOVE     RC-NEW-JOINERS TO WS-EDIT-NUM.
059600     STRING   "  New joiners ignored........" DELIMITED SIZE
059700              WS-EDIT-NUM DELIMITED SIZE INTO WS-PRINT-LINE.
059800     WRITE    RC-CHANGE-REPORT-LINE FROM WS-PRINT-LINE.
059900*
060000     MOVE     RC-RESIGNEES TO WS-EDIT-NUM.
060100     STRING   "  Resignees ignored.........." DELIMITED SIZE
060200              WS-EDIT-NUM DELIMITED SIZE INTO WS-PRINT-LINE.
060300     WRITE    RC-CHANGE-REPORT-LINE FROM WS-PRINT-LINE.
060400*
060500     MOVE     RC-USERS-WITH-CHANGES TO WS-EDIT-NUM.
060600     STRING   "  Users with changes........." DELIMITED SIZE
060700              WS-EDIT-NUM DELIMITED SIZE INTO WS-PRINT-LINE.
060800     WRITE    RC-CHANGE-REPORT-LINE FROM WS-PRINT-LINE.
060900*
061000     MOVE     RC-TOTAL-FIELD-CHANGES TO WS-EDIT-NUM.
061100     STRING   "  Total field changes........" DELIMITED SIZE
061200              WS-EDIT-NUM DELIMITED SIZE INTO WS-PRINT-LINE.
061300     WRITE    RC-CHANGE-REPORT-LINE FROM WS-PRINT-LINE.
061400     MOVE     SPACES TO WS-PRINT-LINE.
061500     WRITE    RC-CHANGE-REPORT-LINE FROM WS-PRINT-LINE.
061600 DD020-EXIT.
061700     EXIT.
061800*
061900*----------------------------------------------------------------
062000* DD030 - DETAILED CHANGES BY USER.  WS-CHANGE-DETAIL-TABLE IS
062100*   ALREADY IN USER ORDER (CC010/CC020 BUILT IT THAT WAY), SO THE
062200*   CONTROL BREAK IS SIMPLY "USER-SEQ CHANGED SINCE LAST ENTRY".
062300*----------------------------------------------------------------
062400 DD030-WRITE-DETAIL-BY-USER.
062500     MOVE     SPACES TO WS-PRINT-LINE.
062600     MOVE     "DETAILED CHANGES BY USER" TO WS-PRINT-LINE.
062700     WRITE    RC-CHANGE-REPORT-LINE FROM WS-PRINT-LINE.
062800     MOVE     ALL "-" TO WS-PRINT-LINE (1:24).
062900     WRITE    RC-CHANGE-REPORT-LINE FROM WS-PRINT-LINE.
063000     IF       WS-CHANGE-DETAIL-COUNT = ZERO
063100              MOVE SPACES TO WS-PRINT-LINE
063200              MOVE "  None" TO WS-PRINT-LINE
063300              WRITE RC-CHANGE-REPORT-LINE FROM WS-PRINT-LINE
063400              GO TO DD030-EXIT.
063500     MOVE     ZERO TO WS-PREV-USER-SEQ.
063600     MOVE     ZERO TO WS-DETAIL-USER-NUM.
063700     PERFORM  DD033-WRITE-ONE-DETAIL-ROW THRU DD033-EXIT
063800              VARYING WS-CHGD-IX FROM 1 BY 1
063900              UNTIL WS-CHGD-IX > WS-CHANGE-DETAIL-COUNT.
064000 DD030-EXIT.
064100     EXIT.
064200*
064300 DD033-WRITE-ONE-DETAIL-ROW.
064400     IF       WS-CHGD-USER-SEQ (WS-CHGD-IX) NOT = WS-PREV-USER-SEQ
064500              ADD 1 TO WS-DETAIL-USER-NUM
064600              MOVE WS-CHGD-USER-SEQ (WS-CHGD-IX) TO WS-PREV-USER-SEQ
064700              PERFORM DD031-WRITE-USER-HEADER THRU DD031-EXIT
064800     END-IF.
064900     PERFORM  DD032-WRITE-FIELD-CHANGE THRU DD032-EXIT.
065000 DD033-EXIT.
065100     EXIT.
065200*
065300 DD031-WRITE-USER-HEADER.
065400     MOVE     SPACES TO WS-PRINT-LINE.
065500     MOVE     WS-DETAIL-USER-NUM TO WS-EDIT-NUM.
065600     IF       WS-CHGD-USER-CHI (WS-CHGD-IX) = SPACES
065700              STRING WS-EDIT-NUM DELIMITED SIZE
065800                     ". " DELIMITED SIZE
065900                     WS-CHGD-USER-NAME (WS-CHGD-IX) DELIMITED SIZE
066000                     INTO WS-PRINT-LINE
066100     ELSE
066200              STRING WS-EDIT-NUM DELIMITED SIZE
066300                     ". " DELIMITED SIZE
066400                     WS-CHGD-USER-NAME (WS-CHGD-IX) DELIMITED SIZE
066500                     " (" DELIMITED SIZE
066600                     WS-CHGD-USER-CHI (WS-CHGD-IX) DELIMITED SIZE
066700                     ")" DELIMITED SIZE
066800                     INTO WS-PRINT-LINE
066900     END-IF.
067000     WRITE    RC-CHANGE-REPORT-LINE FROM WS-PRINT-LINE.
067100     MOVE     ALL "-" TO WS-PRINT-LINE (1:12).
067200     WRITE    RC-CHANGE-REPORT-LINE FROM WS-PRINT-LINE.
067300 DD031-EXIT.
067400     EXIT.
067500*
067600 DD032-WRITE-FIELD-CHANGE.
067700     MOVE     SPACES TO WS-PRINT-LINE.
067800     STRING   "    Field: " DELIMITED SIZE
067900              WS-CHGD-FIELD-NAME (WS-CHGD-IX) DELIMITED SIZE
068000              INTO WS-PRINT-LINE.
068100     WRITE    RC-CHANGE-REPORT-LINE FROM WS-PRINT-LINE.
068200     MOVE     SPACES TO WS-PRINT-LINE.
068300     STRING   "    Type: " DELIMITED SIZE
068400              WS-CHGD-CHANGE-TYPE (WS-CHGD-IX) DELIMITED SIZE
068500              INTO WS-PRINT-LINE.
068600     WRITE    RC-CHANGE-REPORT-LINE FROM WS-PRINT-LINE.
068700     MOVE     SPACES TO WS-PRINT-LINE.
068800     STRING   "    Old: " DELIMITED SIZE
068900              WS-CHGD-OLD-VALUE (WS-CHGD-IX) DELIMITED SIZE
069000              INTO WS-PRINT-LINE.
069100     WRITE    RC-CHANGE-REPORT-LINE FROM WS-PRINT-LINE.
069200     MOVE     SPACES TO WS-PRINT-LINE.
069300     STRING   "    New: " DELIMITED SIZE
069400              WS-CHGD-NEW-VALUE (WS-CHGD-IX) DELIMITED SIZE
069500              INTO WS-PRINT-LINE.
069600     WRITE    RC-CHANGE-REPORT-LINE FROM WS-PRINT-LINE.
069700     MOVE     SPACES TO WS-PRINT-LINE.
069800     MOVE     WS-CHGD-SIMILARITY (WS-CHGD-IX) TO WS-EDIT-SIM.
069900     STRING   "    Similarity: " DELIMITED SIZE
070000              WS-EDIT-SIM DELIMITED SIZE
070100              INTO WS-PRINT-LINE.
070200     WRITE    RC-CHANGE-REPORT-LINE FROM WS-PRINT-LINE.
070300 DD032-EXIT.
070400     EXIT.
070500*
070600*----------------------------------------------------------------
070700* ZZ010/ZZ011 - BUILD THE MATCH KEY FOR THE OLD/NEW RECORD JUST
070800*   READ: THE NORMALIZED NAME, PLUS "|" AND THE LOCAL NAME WHEN
070900*   ONE IS GIVEN.  RESULT LEFT IN WS-KEY-BUILD.
071000*----------------------------------------------------------------
071100 ZZ010-BUILD-KEY.
071200     MOVE     SPACES TO MAPS20-STRING-A.
071300     MOVE     RC-PHON-NAME OF RC-OLD-PHONE-RECORD TO MAPS20-STRING-A.
071400     SET      MAPS20-NORM-NAME TO TRUE.
071500     CALL     "MAPS20" USING MAPS20-WS.
071600     MOVE     SPACES TO WS-KEY-BUILD.
071700     IF       RC-PHON-CHI-NAME OF RC-OLD-PHONE-RECORD = SPACES
071800              MOVE MAPS20-RESULT TO WS-KEY-BUILD
071900              GO TO ZZ010-EXIT.
072000     STRING   MAPS20-RESULT DELIMITED BY SPACE
072100              "|" DELIMITED SIZE
072200              RC-PHON-CHI-NAME OF RC-OLD-PHONE-RECORD
072300                   DELIMITED BY SPACE
072400              INTO WS-KEY-BUILD.
072500 ZZ010-EXIT.
072600     EXIT.
072700*
072800 ZZ011-BUILD-KEY-NEW.
072900     MOVE     SPACES TO MAPS20-STRING-A.
073000     MOVE     RC-PHON-NAME OF RC-NEW-PHONE-RECORD TO MAPS20-STRING-A.
073100     SET      MAPS20-NORM-NAME TO TRUE.
073200     CALL     "MAPS20" USING MAPS20-WS.
073300     MOVE     SPACES TO WS-KEY-BUILD.
073400     IF       RC-PHON-CHI-NAME OF RC-NEW-PHONE-RECORD = SPACES
073500              MOVE MAPS20-RESULT TO WS-KEY-BUILD
073600              GO TO ZZ011-EXIT.
073700     STRING   MAPS20-RESULT DELIMITED BY SPACE
073800              "|" DELIMITED SIZE
073900              RC-PHON-CHI-NAME OF RC-NEW-PHONE-RECORD
074000                   DELIMITED BY SPACE
074100              INTO WS-KEY-BUILD.
074200 ZZ011-EXIT.
074300     EXIT.
074400*
074500*----------------------------------------------------------------
074600* ZZ070 - EDIT THE RUN DATE (ACCEPTED AS A 2-DIGIT YEAR) INTO
074700*   DD/MM/YYYY FOR THE REPORT HEADER, THE SHOP'S USUAL UK DISPLAY
074800*   ORDER.  THE CENTURY IS WINDOWED HERE RATHER THAN ACCEPTED, PER
074900*   THE 1998 MILLENNIUM AUDIT NOTE IN THE CHANGE LOG ABOVE - A
075000*   2-DIGIT YEAR OF 50 OR ABOVE IS TAKEN AS 19-, BELOW 50 AS 20-.
075100*----------------------------------------------------------------
075200 ZZ070-EDIT-RUN-DATE.
075300     MOVE     SPACES TO WS-RUN-DATE-DISPLAY.
075400     IF       WS-RDUK-YY IS GREATER THAN OR EQUAL TO 50
075500              MOVE 19 TO WS-RD-CENTURY
075600     ELSE
075700              MOVE 20 TO WS-RD-CENTURY
075800     END-IF.
075900     MOVE     WS-RDUK-DD TO WS-RUN-DATE-DISPLAY (1:2).
076000     MOVE     "/"        TO WS-RDB-CHAR (3).
076100     MOVE     WS-RDUK-MM TO WS-RUN-DATE-DISPLAY (4:2).
076200     MOVE     "/"        TO WS-RDB-CHAR (6).
076300     MOVE     WS-RD-CENTURY TO WS-RUN-DATE-DISPLAY (7:2).
076400     MOVE     WS-RDUK-YY    TO WS-RUN-DATE-DISPLAY (9:2).
076500 ZZ070-EXIT.
076600     EXIT.
