000100* FD FOR NEW-DIFF-FILE - INPUT TO RC010
000200*
000300* 05/04/86 VBC - CREATED.
000400*
000500 FD  NEW-DIFF-FILE
000600     LABEL RECORDS ARE STANDARD
000700     RECORD CONTAINS 120 CHARACTERS.
000800 COPY "wsrcdrow.cob" REPLACING RC-DIFF-ROW-RECORD
000900                             BY RC-NEW-DIFF-RECORD.
