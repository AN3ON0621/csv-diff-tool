000100* SELECT FOR OLD-DIFF-FILE - INPUT TO RC010
000200*
000300* 05/04/86 VBC - CREATED.
000400*
000500     SELECT  OLD-DIFF-FILE    ASSIGN TO       OLDDIFF
000600                              ORGANIZATION    SEQUENTIAL
000700                              STATUS          RC-ODF-STATUS.
