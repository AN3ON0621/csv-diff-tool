000100* LINKAGE BLOCK PASSED TO MAPS20 (NORMALIZE / SIMILARITY)
000200*
000300* 03/09/89 VBC - CREATED - ONE BLOCK, ONE FUNCTION SWITCH,
000400*                RATHER THAN THREE SEPARATE ENTRY POINTS,
000500*                FOLLOWING THE WSCALL.COB SHAPE USED
000600*                ELSEWHERE FOR CALLED-MODULE LINKAGE.
000700* 19/02/90 VBC - ADDED MAPS20-RATIO FOR FUNCTION 3.
000800*
000900 01  MAPS20-WS.
001000     03  MAPS20-FUNCTION       PIC 9.
001100         88  MAPS20-NORM-NAME          VALUE 1.
001200         88  MAPS20-NORM-VALUE         VALUE 2.
001300         88  MAPS20-SIMILARITY         VALUE 3.
001400     03  MAPS20-STRING-A       PIC X(64).
001500     03  MAPS20-STRING-B       PIC X(64).
001600     03  MAPS20-RESULT         PIC X(64).
001700     03  MAPS20-RATIO          PIC 9V99.
