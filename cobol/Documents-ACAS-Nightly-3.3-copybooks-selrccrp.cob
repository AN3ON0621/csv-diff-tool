000100* SELECT FOR CHANGE-REPORT - OUTPUT FROM RC020
000200*
000300* 12/06/88 VBC - CREATED.
000400*
000500     SELECT  CHANGE-REPORT    ASSIGN TO       CHGRPT
000600                              ORGANIZATION    SEQUENTIAL
000700                              STATUS          RC-CRP-STATUS.
