000100* SELECT FOR DIFF-REPORT - OUTPUT FROM RC010
000200*
000300* 05/04/86 VBC - CREATED.
000400*
000500     SELECT  DIFF-REPORT      ASSIGN TO       DIFFRPT
000600                              ORGANIZATION    SEQUENTIAL
000700                              STATUS          RC-DRP-STATUS.
