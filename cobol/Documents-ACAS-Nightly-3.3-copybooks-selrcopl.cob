000100* SELECT FOR OLD-PHONE-LIST - INPUT TO RC020/RC030
000200*
000300* 10/06/88 VBC - CREATED.
000400*
000500     SELECT  OLD-PHONE-LIST   ASSIGN TO       OLDPHON
000600                              ORGANIZATION    SEQUENTIAL
000700                              STATUS          RC-OPL-STATUS.
