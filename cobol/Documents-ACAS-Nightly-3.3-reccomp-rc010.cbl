000100******************************************************************
000200*                                                                *
000300*             GENERIC RECORD DIFF ENGINE AND REPORT              *
000400*                                                                *
000500******************************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.          RC010.
001100*
001200*    AUTHOR.              V B COEN FBCS, FIDM, FIDPM.
001300*                         FOR APPLEWOOD COMPUTERS.
001400*
001500*    INSTALLATION.        APPLEWOOD COMPUTERS - RC SUITE.
001600*
001700*    DATE-WRITTEN.        12/04/86.
001800*
001900*    DATE-COMPILED.
002000*
002100*    SECURITY.            COPYRIGHT (C) 1986 - 2026 & LATER,
002200*                         VINCENT BRYAN COEN.
002300*                         DISTRIBUTED UNDER THE GNU GENERAL
002400*                         PUBLIC LICENSE. SEE FILE COPYING.
002500*
002600*    REMARKS.             READS OLD-DIFF-FILE AND NEW-DIFF-FILE,
002700*                         CLASSIFIES EVERY ROW AS ADDED,
002800*                         REMOVED OR MODIFIED (CELL LEVEL FOR
002900*                         MODIFIED) AND WRITES DIFF-REPORT.
003000*
003100*                         COMPARE MODE AND (FOR KEYED MODE) THE
003200*                         NUMBER OF LEADING KEY COLUMNS ARE SET
003300*                         BELOW IN WORKING STORAGE, NOT FROM A
003400*                         COMMAND LINE - THIS BUILD HAS NO
003500*                         MENU OR PARAMETER SCREEN.
003600*
003700*    VERSION.             SEE PROG-NAME IN WS.
003800*
003900*    CALLED MODULES.      NONE.
004000*
004100*    FILES USED.
004200*                         OLD-DIFF-FILE.  120 BYTE ROWS.
004300*                         NEW-DIFF-FILE.  120 BYTE ROWS.
004400*                         DIFF-REPORT.    132 BYTE PRINT LINES.
004500*
004600*    ERROR MESSAGES USED.
004700*                         RC001 - RC004.
004800*
004900* CHANGES:
005000* 12/04/86 VBC - 1.0.00 CREATED - LOAD/COMPARE/REPORT SPLIT
005100*                       FROM BUILD-CBASIC'S 3-FILE SKELETON. KEYED
005200*                       MODE ONLY, FIRST TIME ROUND.                RC0186
005300* 03/11/87 VBC - 1.0.01 ADDED ORDERED AND MULTISET MODES SO THE
005400*                       SAME ENGINE COULD BE POINTED AT A SORTED
005500*                       EXTRACT AS WELL AS A KEYED ONE.            RC0287
005600* 26/06/89 DPH - 1.0.02 MAX-PRINT-ROWS MADE A 77 SO IT CAN BE
005700*                       CHANGED WITHOUT A RECOMPILE OF THE
005800*                       COMPARE PARAGRAPHS.
005900* 14/01/92 VBC - 1.0.03 RETURN-CODE 2 ADDED FOR A TABLE-FULL
006000*                       CONDITION - WAS SILENTLY TRUNCATING.        RC0192
006100* 09/06/98 VBC - 1.0.04 Y2K REVIEW - NO DATE FIELDS ARE READ OR
006200*                       COMPARED BY THIS PROGRAM, ONLY OPAQUE ROW
006300*                       DATA - NOTHING TO CHANGE. LOGGED PER THE
006400*                       1998 MILLENNIUM AUDIT.                      Y2K098
006500* 20/09/01 MJT - 1.0.05 "- NONE" LINE WAS MISSING A LEADING
006600*                       DASH ON EMPTY SECTIONS - FIXED.
006700* 11/03/07 DPH - 1.0.06 COMMENT CLEAN-UP DURING THE GENERAL
006800*                       LEDGER CONVERSION PROJECT - NO LOGIC
006900*                       CHANGE.
007000* 30/11/25 VBC - 1.0.07 RE-CHECKED AGAINST THE REVISED RC SUITE
007100*                       COLUMN WIDTHS AFTER THE PHONE TRACKER
007200*                       (RC020) REWRITE - NO CHANGE REQUIRED HERE.  RC2530
007300* 10/08/26 VBC - 1.0.08 DD011/DD013 WERE PRINTING THE FULL 40 BYTE
007400*                       KEY WORK AREA PADDING AND ALL - ADDED
007500*                       ZZ031 AND THE BYTE-SLICED WS-CHG-KEY-BYTES
007600*                       VIEW SO ONLY THE TRUE KEY TEXT IS STRUNG
007700*                       ONTO THE REPORT LINE.                       RC0826
007800* 10/08/26 VBC - 1.0.09 WHOLE-ROW (MULTISET) COMPARE WAS ONLY
007900*                       SWEEPING THE OLD-DISTINCT TABLE - A ROW
008000*                       THAT EXISTED ONLY IN THE NEW FILE NEVER
008100*                       GOT AN ADDED ENTRY OF ITS OWN, IT JUST
008200*                       SAT IN WS-NEWM-COUNT UNREAD.  ADDED
008300*                       CC034B TO SWEEP WHATEVER IS LEFT IN
008400*                       THE NEW-DISTINCT TABLE ONCE CC034 ENDS.     RC0827
008500*
008600******************************************************************
008700*
008800 ENVIRONMENT              DIVISION.
008900*================================
009000*
009100 CONFIGURATION            SECTION.
009200 SPECIAL-NAMES.
009300     C01                  IS TOP-OF-FORM
009400     CLASS RC-NUMERIC-CLASS IS "0" THRU "9"
009500     UPSI-0               IS RC-DEBUG-SWITCH.
009600*
009700 INPUT-OUTPUT             SECTION.
009800 FILE-CONTROL.
009900     COPY "selrcodf.cob".
010000     COPY "selrcndf.cob".
010100     COPY "selrcdrp.cob".
010200*
010300 DATA                     DIVISION.
010400*================================
010500*
010600 FILE SECTION.
010700*
010800     COPY "fdrcodf.cob".
010900     COPY "fdrcndf.cob".
011000     COPY "fdrcdrp.cob".
011100*
011200 WORKING-STORAGE          SECTION.
011300*-------------------------------
011400 77  PROG-NAME             PIC X(15) VALUE "RC010 (1.0.09)".
011500 77  MAX-PRINT-ROWS        BINARY-SHORT UNSIGNED VALUE 1000.
011600 77  RC-TABLE-CAPACITY     BINARY-SHORT UNSIGNED VALUE 500.
011700*
011800 01  WS-STATUS-FIELDS.
011900     03  RC-ODF-STATUS     PIC XX      VALUE ZERO.
012000     03  RC-NDF-STATUS     PIC XX      VALUE ZERO.
012100     03  RC-DRP-STATUS     PIC XX      VALUE ZERO.
012200     03  FILLER            PIC X(02)   VALUE SPACES.
012300*
012400 01  WS-SWITCHES.
012500     03  WS-OLD-EOF        PIC X       VALUE "N".
012600         88  OLD-AT-EOF                VALUE "Y".
012700     03  WS-NEW-EOF        PIC X       VALUE "N".
012800         88  NEW-AT-EOF                VALUE "Y".
012900     03  WS-TABLE-FULL     PIC X       VALUE "N".
013000         88  A-TABLE-IS-FULL           VALUE "Y".
013100     03  FILLER            PIC X(03)   VALUE SPACES.
013200*
013300*--------------------------------------------------------------
013400* COMPARE MODE - FIXED HERE FOR THIS BUILD (SEE REMARKS ABOVE).
013500*   RC-KEY-COL-COUNT > ZERO SELECTS KEYED-UNORDERED MODE AND
013600*   NAMES HOW MANY OF COL-1 THRU COL-6 FORM THE KEY.  WHEN IT
013700*   IS ZERO, RC-ORDERED-MODE SAYS WHETHER TO PAIR BY POSITION
013800*   OR TO FALL BACK TO WHOLE-ROW MULTISET COMPARE.
013900*--------------------------------------------------------------
014000 01  WS-MODE-PARMS.
014100     03  RC-KEY-COL-COUNT  BINARY-CHAR UNSIGNED VALUE 1.
014200     03  RC-ORDERED-MODE   PIC X       VALUE "N".
014300         88  RC-USE-ORDERED-MODE       VALUE "Y".
014400     03  FILLER            PIC X(03)   VALUE SPACES.
014500*
014600*--------------------------------------------------------------
014700* OLD AND NEW ROW TABLES - LOADED SEQUENTIALLY, ONE ENTRY PER
014800* INPUT RECORD (LATER DUPLICATE KEYS OVERWRITE IN PLACE).
014900*--------------------------------------------------------------
015000 01  WS-OLD-TABLE.
015100     03  WS-OLD-ENTRY OCCURS 500 TIMES
015200                      INDEXED BY WS-OLD-IX.
015300         05  WS-OLD-KEY    PIC X(40).
015400         05  WS-OLD-COL    PIC X(20) OCCURS 6.
015500         05  WS-OLD-MATCHED PIC X    VALUE "N".
015600             88  OLD-ROW-MATCHED       VALUE "Y".
015700         05  FILLER        PIC X(03) VALUE SPACES.
015800 01  WS-OLD-COUNT          BINARY-SHORT UNSIGNED VALUE ZERO.
015900*
016000 01  WS-NEW-TABLE.
016100     03  WS-NEW-ENTRY OCCURS 500 TIMES
016200                      INDEXED BY WS-NEW-IX.
016300         05  WS-NEW-KEY    PIC X(40).
016400         05  WS-NEW-COL    PIC X(20) OCCURS 6.
016500         05  WS-NEW-MATCHED PIC X    VALUE "N".
016600             88  NEW-ROW-MATCHED       VALUE "Y".
016700         05  FILLER        PIC X(03) VALUE SPACES.
016800 01  WS-NEW-COUNT          BINARY-SHORT UNSIGNED VALUE ZERO.
016900*
017000*--------------------------------------------------------------
017100* MULTISET MODE WORKS FROM A COPY OF EACH TABLE SORTED INTO
017200* NO PARTICULAR ORDER - COUNTS OF EACH DISTINCT WHOLE ROW ARE
017300* KEPT ALONGSIDE THE ROW ITSELF, SEEN/NOT-SEEN MARKED AS THE
017400* CROSS COMPARE PROCEEDS.  THIS REDEFINES THE OLD TABLE SO ONE
017500* SET OF WORKING STORAGE COVERS BOTH VIEWS.
017600*--------------------------------------------------------------
017700 01  WS-OLD-MULTISET REDEFINES WS-OLD-TABLE.
017800     03  WS-OLDM-ENTRY OCCURS 500 TIMES
017900                       INDEXED BY WS-OLDM-IX.
018000         05  WS-OLDM-ROW.
018100             07  WS-OLDM-COL PIC X(20) OCCURS 6.
018200         05  FILLER        PIC X(20).
018300         05  WS-OLDM-COUNT PIC 9(3)    COMP.
018400*
018500 01  WS-NEW-MULTISET REDEFINES WS-NEW-TABLE.
018600     03  WS-NEWM-ENTRY OCCURS 500 TIMES
018700                       INDEXED BY WS-NEWM-IX.
018800         05  WS-NEWM-ROW.
018900             07  WS-NEWM-COL PIC X(20) OCCURS 6.
019000         05  FILLER        PIC X(20).
019100         05  WS-NEWM-COUNT PIC 9(3)    COMP.
019200*
019300*--------------------------------------------------------------
019400* THE CHANGE TABLE HOLDS ONE ENTRY PER CELL-LEVEL DIFFERENCE
019500* FOUND BY THE COMPARE PARAGRAPHS BELOW - KEPT IN WORKING
019600* STORAGE RATHER THAN A THIRD FILE SINCE THE COMPARE AND THE
019700* REPORT WRITER LIVE IN THE ONE RUN UNIT.  WS-CHG-KEY-BYTES
019800* REDEFINES THE KEY AS SINGLE CHARACTERS SO ZZ031 BELOW CAN
019900* FIND ITS TRUE LENGTH - A KEY BUILT FROM COLUMNS SHORTER THAN
020000* 40 BYTES IS SPACE-PADDED, AND A GENUINE DOUBLE SPACE INSIDE
020100* THE KEY ITSELF MUST NOT BE MISTAKEN FOR THAT PADDING WHEN
020200* THE KEY IS PRINTED.
020300*--------------------------------------------------------------
020400 01  WS-CHANGE-TABLE.
020500     03  WS-CHANGE-ENTRY OCCURS 1000 TIMES
020600                         INDEXED BY WS-CHG-IX.
020700         05  WS-CHG-KIND       PIC X.
020800             88  CHG-IS-ADDED            VALUE "A".
020900             88  CHG-IS-REMOVED          VALUE "R".
021000             88  CHG-IS-MODIFIED         VALUE "M".
021100         05  WS-CHG-KEY        PIC X(40).
021200         05  WS-CHG-KEY-BYTES  REDEFINES WS-CHG-KEY.
021300             07  WS-CHG-KEY-CHAR PIC X   OCCURS 40
021400                                 INDEXED BY WS-CHG-KEY-IX.
021500         05  WS-CHG-CELL-COUNT PIC 9      COMP.
021600         05  WS-CHG-CELL OCCURS 6 TIMES.
021700             07  WS-CHG-COL-NAME  PIC X(10).
021800             07  WS-CHG-OLD-VAL   PIC X(20).
021900             07  WS-CHG-NEW-VAL   PIC X(20).
022000         05  FILLER            PIC X(02) VALUE SPACES.
022100 01  WS-CHANGE-COUNT       BINARY-SHORT UNSIGNED VALUE ZERO.
022200*
022300 01  WS-COUNTERS.
022400     03  RC-ADD-CNT        BINARY-SHORT UNSIGNED VALUE ZERO.
022500     03  RC-REM-CNT        BINARY-SHORT UNSIGNED VALUE ZERO.
022600     03  RC-MOD-CNT        BINARY-SHORT UNSIGNED VALUE ZERO.
022700     03  RC-PRINTED-CNT    BINARY-SHORT UNSIGNED VALUE ZERO.
022800     03  WS-A              BINARY-SHORT UNSIGNED VALUE ZERO.
022900     03  WS-B              BINARY-SHORT UNSIGNED VALUE ZERO.
023000     03  WS-C              BINARY-SHORT UNSIGNED VALUE ZERO.
023100     03  WS-CHG-KEY-LEN    BINARY-SHORT UNSIGNED VALUE ZERO.
023200     03  FILLER            PIC X(03)  VALUE SPACES.
023300*
023400 01  WS-BUILD-AREA.
023500     03  WS-BUILD-KEY      PIC X(40)    VALUE SPACES.
023600     03  WS-COL-LABEL      PIC X(10)    VALUE SPACES.
023700     03  WS-COL-LABEL-N    PIC 9        VALUE ZERO.
023800     03  FILLER            PIC X(04)    VALUE SPACES.
023900*
024000 01  WS-EDIT-INDEX         PIC ZZ9      VALUE ZERO.
024100*
024200 01  WS-PRINT-LINE         PIC X(132)   VALUE SPACES.
024300*
024400 01  ERROR-MESSAGES.
024500     03  RC001             PIC X(40)
024600         VALUE "RC001 OLD-DIFF-FILE OPEN FAILED, STATUS =".
024700     03  RC002             PIC X(40)
024800         VALUE "RC002 NEW-DIFF-FILE OPEN FAILED, STATUS =".
024900     03  RC003             PIC X(40)
025000         VALUE "RC003 DIFF-REPORT OPEN FAILED, STATUS =".
025100     03  RC004             PIC X(48)
025200         VALUE "RC004 A COMPARE TABLE IS FULL - RESULTS PARTIAL.".
025300*
025400 PROCEDURE DIVISION.
025500*=====================
025600*
025700 AA000-MAIN                SECTION.
025800************************************
025900     OPEN     INPUT OLD-DIFF-FILE.
026000     IF       RC-ODF-STATUS NOT = "00"
026100              DISPLAY RC001 RC-ODF-STATUS
026200              MOVE 2 TO RETURN-CODE
026300              GO TO AA000-EXIT.
026400*
026500     OPEN     INPUT NEW-DIFF-FILE.
026600     IF       RC-NDF-STATUS NOT = "00"
026700              DISPLAY RC002 RC-NDF-STATUS
026800              CLOSE OLD-DIFF-FILE
026900              MOVE 2 TO RETURN-CODE
027000              GO TO AA000-EXIT.
027100*
027200     OPEN     OUTPUT DIFF-REPORT.
027300     IF       RC-DRP-STATUS NOT = "00"
027400              DISPLAY RC003 RC-DRP-STATUS
027500              CLOSE OLD-DIFF-FILE NEW-DIFF-FILE
027600              MOVE 2 TO RETURN-CODE
027700              GO TO AA000-EXIT.
027800*
027900     PERFORM  BB010-LOAD-OLD-TABLE THRU BB010-EXIT
028000              UNTIL OLD-AT-EOF.
028100     PERFORM  BB020-LOAD-NEW-TABLE THRU BB020-EXIT
028200              UNTIL NEW-AT-EOF.
028300*
028400     IF       RC-KEY-COL-COUNT > ZERO
028500              PERFORM CC010-COMPARE-KEYED THRU CC010-EXIT
028600     ELSE
028700              IF     RC-USE-ORDERED-MODE
028800                     PERFORM CC020-COMPARE-ORDERED
028900                             THRU CC020-EXIT
029000              ELSE
029100                     PERFORM CC030-COMPARE-MULTISET
029200                             THRU CC030-EXIT
029300              END-IF
029400     END-IF.
029500*
029600     IF       A-TABLE-IS-FULL
029700              DISPLAY RC004.
029800*
029900     PERFORM  DD010-WRITE-DIFF-REPORT THRU DD010-EXIT.
030000     PERFORM  ZZ090-SET-RETURN-CODE   THRU ZZ090-EXIT.
030100*
030200     CLOSE    OLD-DIFF-FILE NEW-DIFF-FILE DIFF-REPORT.
030300 AA000-EXIT.
030400     GOBACK.
030500*
030600*----------------------------------------------------------------
030700* BB010/BB020 - LOAD EACH FILE INTO ITS TABLE.  KEY IS BUILT
030800* FROM THE FIRST RC-KEY-COL-COUNT COLUMNS WHEN THAT IS NON
030900* ZERO; OTHERWISE THE ROW'S OWN 1-UP INDEX IS USED AS ITS KEY
031000* SO ORDERED MODE CAN STILL COMPARE "SAME KEY" ENTRIES.  A
031100* REPEATED KEY OVERWRITES THE EARLIER TABLE ENTRY (LAST WINS).
031200*----------------------------------------------------------------
031300 BB010-LOAD-OLD-TABLE.
031400     READ     OLD-DIFF-FILE
031500              AT END
031600              MOVE "Y" TO WS-OLD-EOF
031700              GO TO BB010-EXIT.
031800     IF       WS-OLD-COUNT >= RC-TABLE-CAPACITY
031900              MOVE "Y" TO WS-TABLE-FULL
032000              GO TO BB010-EXIT.
032100     MOVE     SPACES TO WS-BUILD-KEY.
032200     IF       RC-KEY-COL-COUNT > ZERO
032300              PERFORM ZZ010-BUILD-KEY-FROM-OLD THRU ZZ010-EXIT
032400     ELSE
032500              ADD 1 TO WS-OLD-COUNT
032600              MOVE WS-OLD-COUNT TO WS-EDIT-INDEX
032700              MOVE WS-EDIT-INDEX TO WS-BUILD-KEY
032800              GO TO BB010-STORE.
032900*
033000     PERFORM  BB011-SCAN-OLD-KEYS THRU BB011-EXIT
033100              VARYING WS-OLD-IX FROM 1 BY 1
033200              UNTIL WS-OLD-IX > WS-OLD-COUNT.
033300     ADD      1 TO WS-OLD-COUNT.
033400     SET      WS-OLD-IX TO WS-OLD-COUNT.
033500 BB010-STORE.
033600     MOVE     WS-BUILD-KEY   TO WS-OLD-KEY (WS-OLD-IX).
033700     MOVE     RC-OLD-DIFF-RECORD TO WS-OLD-COL (WS-OLD-IX 1).
033800     GO       TO BB010-EXIT.
033900 BB010-OVERWRITE.
034000     MOVE     RC-OLD-DIFF-RECORD TO WS-OLD-COL (WS-OLD-IX 1).
034100 BB010-EXIT.
034200     EXIT.
034300*
034400 BB011-SCAN-OLD-KEYS.
034500     IF       WS-OLD-KEY (WS-OLD-IX) = WS-BUILD-KEY
034600              GO TO BB010-OVERWRITE.
034700 BB011-EXIT.
034800     EXIT.
034900*
035000 BB020-LOAD-NEW-TABLE.
035100     READ     NEW-DIFF-FILE
035200              AT END
035300              MOVE "Y" TO WS-NEW-EOF
035400              GO TO BB020-EXIT.
035500     IF       WS-NEW-COUNT >= RC-TABLE-CAPACITY
035600              MOVE "Y" TO WS-TABLE-FULL
035700              GO TO BB020-EXIT.
035800     MOVE     SPACES TO WS-BUILD-KEY.
035900     IF       RC-KEY-COL-COUNT > ZERO
036000              PERFORM ZZ011-BUILD-KEY-FROM-NEW THRU ZZ011-EXIT
036100     ELSE
036200              ADD 1 TO WS-NEW-COUNT
036300              MOVE WS-NEW-COUNT TO WS-EDIT-INDEX
036400              MOVE WS-EDIT-INDEX TO WS-BUILD-KEY
036500              GO TO BB020-STORE.
036600*
036700     PERFORM  BB021-SCAN-NEW-KEYS THRU BB021-EXIT
036800              VARYING WS-NEW-IX FROM 1 BY 1
036900              UNTIL WS-NEW-IX > WS-NEW-COUNT.
037000     ADD      1 TO WS-NEW-COUNT.
037100     SET      WS-NEW-IX TO WS-NEW-COUNT.
037200 BB020-STORE.
037300     MOVE     WS-BUILD-KEY   TO WS-NEW-KEY (WS-NEW-IX).
037400     MOVE     RC-NEW-DIFF-RECORD TO WS-NEW-COL (WS-NEW-IX 1).
037500     GO       TO BB020-EXIT.
037600 BB020-OVERWRITE.
037700     MOVE     RC-NEW-DIFF-RECORD TO WS-NEW-COL (WS-NEW-IX 1).
037800 BB020-EXIT.
037900     EXIT.
038000*
038100 BB021-SCAN-NEW-KEYS.
038200     IF       WS-NEW-KEY (WS-NEW-IX) = WS-BUILD-KEY
038300              GO TO BB020-OVERWRITE.
038400 BB021-EXIT.
038500     EXIT.
038600*
038700*----------------------------------------------------------------
038800* CC010 - KEYED-UNORDERED MODE.
038900*----------------------------------------------------------------
039000 CC010-COMPARE-KEYED.
039100     PERFORM  CC011-MATCH-ONE-OLD-ROW THRU CC011-EXIT
039200              VARYING WS-OLD-IX FROM 1 BY 1
039300              UNTIL WS-OLD-IX > WS-OLD-COUNT.
039400*
039500*  ANYTHING NOT MATCHED IN OLD WAS REMOVED, ANYTHING NOT
039600*  MATCHED IN NEW WAS ADDED.
039700*
039800     PERFORM  CC013-SWEEP-OLD-UNMATCHED THRU CC013-EXIT
039900              VARYING WS-OLD-IX FROM 1 BY 1
040000              UNTIL WS-OLD-IX > WS-OLD-COUNT.
040100     PERFORM  CC014-SWEEP-NEW-UNMATCHED THRU CC014-EXIT
040200              VARYING WS-NEW-IX FROM 1 BY 1
040300              UNTIL WS-NEW-IX > WS-NEW-COUNT.
040400 CC010-EXIT.
040500     EXIT.
040600*
040700 CC011-MATCH-ONE-OLD-ROW.
040800     PERFORM  CC012-SCAN-NEW-FOR-KEY THRU CC012-EXIT
040900              VARYING WS-NEW-IX FROM 1 BY 1
041000              UNTIL WS-NEW-IX > WS-NEW-COUNT.
041100 CC011-EXIT.
041200     EXIT.
041300*
041400 CC012-SCAN-NEW-FOR-KEY.
041500     IF       WS-NEW-KEY (WS-NEW-IX) = WS-OLD-KEY (WS-OLD-IX)
041600              SET OLD-ROW-MATCHED (WS-OLD-IX) TO TRUE
041700              SET NEW-ROW-MATCHED (WS-NEW-IX) TO TRUE
041800              PERFORM CC090-BUILD-CHANGE-ENTRY THRU CC090-EXIT
041900              SET WS-NEW-IX TO WS-NEW-COUNT.
042000 CC012-EXIT.
042100     EXIT.
042200*
042300 CC013-SWEEP-OLD-UNMATCHED.
042400     IF       NOT OLD-ROW-MATCHED (WS-OLD-IX)
042500              PERFORM CC091-ADD-REMOVED-ENTRY THRU CC091-EXIT.
042600 CC013-EXIT.
042700     EXIT.
042800*
042900 CC014-SWEEP-NEW-UNMATCHED.
043000     IF       NOT NEW-ROW-MATCHED (WS-NEW-IX)
043100              PERFORM CC092-ADD-ADDED-ENTRY THRU CC092-EXIT.
043200 CC014-EXIT.
043300     EXIT.
043400*
043500*----------------------------------------------------------------
043600* CC020 - ORDERED MODE - PAIR BY POSITION INDEX (THE KEY BUILT
043700*   IN BB010/BB020 FOR THIS MODE IS SIMPLY THAT INDEX).
043800*----------------------------------------------------------------
043900 CC020-COMPARE-ORDERED.
044000     MOVE     WS-OLD-COUNT TO WS-A.
044100     IF       WS-NEW-COUNT > WS-A
044200              MOVE WS-NEW-COUNT TO WS-A.
044300     PERFORM  CC021-COMPARE-ONE-PAIR THRU CC021-EXIT
044400              VARYING WS-B FROM 1 BY 1 UNTIL WS-B > WS-A.
044500 CC020-EXIT.
044600     EXIT.
044700*
044800 CC021-COMPARE-ONE-PAIR.
044900     SET      WS-OLD-IX TO WS-B.
045000     SET      WS-NEW-IX TO WS-B.
045100     IF       WS-B <= WS-OLD-COUNT AND WS-B <= WS-NEW-COUNT
045200              PERFORM CC090-BUILD-CHANGE-ENTRY
045300                      THRU CC090-EXIT
045400     ELSE
045500              IF WS-B <= WS-OLD-COUNT
045600                 PERFORM CC091-ADD-REMOVED-ENTRY
045700                         THRU CC091-EXIT
045800              ELSE
045900                 PERFORM CC092-ADD-ADDED-ENTRY
046000                         THRU CC092-EXIT
046100              END-IF
046200     END-IF.
046300 CC021-EXIT.
046400     EXIT.
046500*
046600*----------------------------------------------------------------
046700* CC030 - MULTISET MODE - NO KEY, NO ORDER, WHOLE ROW IS THE
046800*   UNIT.  COUNT OCCURRENCES OF EACH DISTINCT ROW IN OLD AND
046900*   NEW; EXCESS EITHER WAY BECOMES THAT MANY ADDED/REMOVED
047000*   ENTRIES.  NO MODIFIED ENTRIES COME OUT OF THIS MODE.  THE
047100*   OLD SWEEP (CC034) SETTLES EVERY DISTINCT ROW OLD HAS AT
047200*   LEAST ONE OF, ZEROING THE MATCHING NEWM ENTRY AS IT GOES -
047300*   THE NEW SWEEP (CC034B) THEN MOPS UP WHATEVER IS LEFT
047400*   POSITIVE IN THE NEWM TABLE, I.E. ROWS NEW HAS THAT OLD
047500*   NEVER HAD AT ALL.
047600*----------------------------------------------------------------
047700 CC030-COMPARE-MULTISET.
047800     PERFORM  CC031-TALLY-OLD-ROWS THRU CC031-EXIT.
047900     PERFORM  CC032-TALLY-NEW-ROWS THRU CC032-EXIT.
048000*
048100     PERFORM  CC034-SWEEP-OLD-DISTINCT THRU CC034-EXIT
048200              VARYING WS-OLDM-IX FROM 1 BY 1
048300              UNTIL WS-OLDM-IX > WS-OLD-COUNT.
048400*
048500     PERFORM  CC034B-SWEEP-NEW-DISTINCT THRU CC034B-EXIT
048600              VARYING WS-NEWM-IX FROM 1 BY 1
048700              UNTIL WS-NEWM-IX > WS-NEW-COUNT.
048800 CC030-EXIT.
048900     EXIT.
049000*
049100 CC031-TALLY-OLD-ROWS.
049200*  WS-OLD-TABLE WAS LOADED ROW BY ROW - COLLAPSE IT HERE INTO
049300*  DISTINCT ROWS WITH A COUNT, VIEWED THROUGH WS-OLD-MULTISET.
049400     MOVE     ZERO TO WS-B.
049500     PERFORM  CC035-TALLY-ONE-OLD-ROW THRU CC035-EXIT
049600              VARYING WS-A FROM 1 BY 1 UNTIL WS-A > WS-OLD-COUNT.
049700*  RECORD THE NUMBER OF DISTINCT ROWS OVER THE TOP OF THE OLD
049800*  ROW COUNT SO CC030 KNOWS HOW FAR TO SCAN THE MULTISET VIEW.
049900     MOVE     WS-B TO WS-OLD-COUNT.
050000 CC031-EXIT.
050100     EXIT.
050200*
050300 CC034-SWEEP-OLD-DISTINCT.
050400     IF       WS-OLDM-COUNT (WS-OLDM-IX) > ZERO
050500              PERFORM CC033-MATCH-ONE-DISTINCT-ROW
050600                      THRU CC033-EXIT.
050700 CC034-EXIT.
050800     EXIT.
050900*
051000*  ANYTHING STILL POSITIVE IN THE NEWM TABLE AFTER CC034 HAS
051100*  RUN IS A DISTINCT ROW NEW HAS THAT OLD NEVER MATCHED AT
051200*  ALL - THOSE ARE STRAIGHT ADDED ENTRIES, ONE PER SURVIVING
051300*  COUNT.  SET WS-NEW-IX FROM WS-NEWM-IX BEFORE CALLING
051400*  CC092 SO THE ADDED-ENTRY BUILDER PULLS THE KEY AND
051500*  COLUMN DATA THROUGH THE RIGHT TABLE VIEW.
051600 CC034B-SWEEP-NEW-DISTINCT.
051700     IF       WS-NEWM-COUNT (WS-NEWM-IX) > ZERO
051800              SET WS-NEW-IX TO WS-NEWM-IX
051900              PERFORM CC092-ADD-ADDED-ENTRY THRU CC092-EXIT
052000                      WS-NEWM-COUNT (WS-NEWM-IX) TIMES.
052100 CC034B-EXIT.
052200     EXIT.
052300*
052400 CC035-TALLY-ONE-OLD-ROW.
052500     MOVE     ZERO TO WS-C.
052600     PERFORM  CC036-SCAN-OLD-DISTINCT THRU CC036-EXIT
052700              VARYING WS-OLDM-IX FROM 1 BY 1 UNTIL WS-OLDM-IX > WS-B.
052800     IF       WS-C = ZERO
052900              ADD 1 TO WS-B
053000              MOVE WS-OLD-COL (WS-A 1)
053100                   TO WS-OLDM-ROW (WS-B)
053200              MOVE 1 TO WS-OLDM-COUNT (WS-B)
053300     END-IF.
053400 CC035-EXIT.
053500     EXIT.
053600*
053700 CC036-SCAN-OLD-DISTINCT.
053800     IF       WS-OLDM-ROW (WS-OLDM-IX) = WS-OLD-COL (WS-A 1)
053900              ADD 1 TO WS-OLDM-COUNT (WS-OLDM-IX)
054000              MOVE 1 TO WS-C
054100              SET WS-OLDM-IX TO WS-B.
054200 CC036-EXIT.
054300     EXIT.
054400*
054500 CC032-TALLY-NEW-ROWS.
054600     MOVE     ZERO TO WS-B.
054700     PERFORM  CC037-TALLY-ONE-NEW-ROW THRU CC037-EXIT
054800              VARYING WS-A FROM 1 BY 1 UNTIL WS-A > WS-NEW-COUNT.
054900     MOVE     WS-B TO WS-NEW-COUNT.
055000 CC032-EXIT.
055100     EXIT.
055200*
055300 CC037-TALLY-ONE-NEW-ROW.
055400     MOVE     ZERO TO WS-C.
055500     PERFORM  CC038-SCAN-NEW-DISTINCT THRU CC038-EXIT
055600              VARYING WS-NEWM-IX FROM 1 BY 1 UNTIL WS-NEWM-IX > WS-B.
055700     IF       WS-C = ZERO
055800              ADD 1 TO WS-B
055900              MOVE WS-NEW-COL (WS-A 1)
056000                   TO WS-NEWM-ROW (WS-B)
056100              MOVE 1 TO WS-NEWM-COUNT (WS-B)
056200     END-IF.
056300 CC037-EXIT.
056400     EXIT.
056500*
056600 CC038-SCAN-NEW-DISTINCT.
056700     IF       WS-NEWM-ROW (WS-NEWM-IX) = WS-NEW-COL (WS-A 1)
056800              ADD 1 TO WS-NEWM-COUNT (WS-NEWM-IX)
056900              MOVE 1 TO WS-C
057000              SET WS-NEWM-IX TO WS-B.
057100 CC038-EXIT.
057200     EXIT.
057300*
057400 CC033-MATCH-ONE-DISTINCT-ROW.
057500*  FIND THIS DISTINCT OLD ROW AMONG THE DISTINCT NEW ROWS AND
057600*  RAISE ADDED/REMOVED ENTRIES FOR THE DIFFERENCE IN COUNT.
057700*  ANY NEW ROW MATCHED HERE IS ZEROED SO THE FINAL SWEEP OF
057800*  NEW-ONLY DISTINCT ROWS (CC034B, CALLED FROM CC030 AFTER
057900*  THIS ONE FINISHES) DOES NOT SEE IT AGAIN.
058000     MOVE     ZERO TO WS-C.
058100     PERFORM  CC039-SCAN-NEW-FOR-DISTINCT THRU CC039-EXIT
058200              VARYING WS-NEWM-IX FROM 1 BY 1
058300              UNTIL WS-NEWM-IX > WS-NEW-COUNT.
058400     IF       WS-C > WS-OLDM-COUNT (WS-OLDM-IX)
058500              COMPUTE WS-A = WS-C - WS-OLDM-COUNT (WS-OLDM-IX)
058600              MOVE WS-OLDM-ROW (WS-OLDM-IX) TO WS-OLD-COL
058700                                                (WS-OLDM-IX 1)
058800              PERFORM CC092-ADD-ADDED-ENTRY THRU CC092-EXIT
058900                      WS-A TIMES
059000     ELSE
059100              IF   WS-C < WS-OLDM-COUNT (WS-OLDM-IX)
059200                   COMPUTE WS-A = WS-OLDM-COUNT (WS-OLDM-IX)
059300                                  - WS-C
059400                   MOVE WS-OLDM-ROW (WS-OLDM-IX) TO WS-OLD-COL
059500                                                (WS-OLDM-IX 1)
059600                   PERFORM CC091-ADD-REMOVED-ENTRY THRU CC091-EXIT
059700                           WS-A TIMES
059800              END-IF
059900     END-IF.
060000     IF       WS-C > ZERO
060100              MOVE ZERO TO WS-NEWM-COUNT (WS-B).
060200 CC033-EXIT.
060300     EXIT.
060400*
060500 CC039-SCAN-NEW-FOR-DISTINCT.
060600     IF       WS-NEWM-ROW (WS-NEWM-IX) = WS-OLDM-ROW (WS-OLDM-IX)
060700              MOVE WS-NEWM-COUNT (WS-NEWM-IX) TO WS-C
060800              SET WS-B TO WS-NEWM-IX
060900              SET WS-NEWM-IX TO WS-NEW-COUNT.
061000 CC039-EXIT.
061100     EXIT.
061200*
061300*----------------------------------------------------------------
061400* CC090 - GIVEN OLD ROW AT WS-OLD-IX AND NEW ROW AT WS-NEW-IX
061500*   SHARING ONE KEY, COMPARE ALL 6 COLUMNS AND, IF ANY DIFFER,
061600*   RAISE ONE MODIFIED CHANGE ENTRY LISTING EACH DIFFERING
061700*   COLUMN.  COLUMN NAMES ARE THE POSITIONAL LABELS COL-1
061800*   THRU COL-6 - THIS FIXED-RECORD BUILD HAS NO NAMED CSV
061900*   HEADER TO UNION, SO POSITION STANDS IN FOR IT.
062000*----------------------------------------------------------------
062100 CC090-BUILD-CHANGE-ENTRY.
062200     MOVE     ZERO TO WS-COL-LABEL-N.
062300     PERFORM  CC095-COMPARE-ONE-COLUMN THRU CC095-EXIT
062400              VARYING WS-A FROM 1 BY 1 UNTIL WS-A > 6.
062500 CC090-EXIT.
062600     EXIT.
062700*
062800 CC095-COMPARE-ONE-COLUMN.
062900     IF       WS-OLD-COL (WS-OLD-IX WS-A) NOT =
063000              WS-NEW-COL (WS-NEW-IX WS-A)
063100              ADD 1 TO WS-COL-LABEL-N
063200              PERFORM ZZ020-COLUMN-LABEL THRU ZZ020-EXIT
063300              IF     WS-CHANGE-COUNT < 1000
063400                     IF WS-COL-LABEL-N = 1
063500                        PERFORM CC093-OPEN-MOD-ENTRY
063600                                THRU CC093-EXIT
063700                     END-IF
063800                     PERFORM CC094-ADD-MOD-CELL
063900                             THRU CC094-EXIT
064000              ELSE
064100                     MOVE "Y" TO WS-TABLE-FULL
064200              END-IF
064300     END-IF.
064400 CC095-EXIT.
064500     EXIT.
064600*
064700 CC091-ADD-REMOVED-ENTRY.
064800     IF       WS-CHANGE-COUNT >= 1000
064900              MOVE "Y" TO WS-TABLE-FULL
065000              GO TO CC091-EXIT.
065100     ADD      1 TO WS-CHANGE-COUNT.
065200     ADD      1 TO RC-REM-CNT.
065300     SET      WS-CHG-IX TO WS-CHANGE-COUNT.
065400     SET      CHG-IS-REMOVED (WS-CHG-IX) TO TRUE.
065500     MOVE     WS-OLD-KEY (WS-OLD-IX) TO WS-CHG-KEY (WS-CHG-IX).
065600     MOVE     ZERO TO WS-CHG-CELL-COUNT (WS-CHG-IX).
065700     PERFORM  CC096-FILL-REMOVED-CELL THRU CC096-EXIT
065800              VARYING WS-A FROM 1 BY 1 UNTIL WS-A > 6.
065900     MOVE     6 TO WS-CHG-CELL-COUNT (WS-CHG-IX).
066000 CC091-EXIT.
066100     EXIT.
066200*
066300 CC096-FILL-REMOVED-CELL.
066400     MOVE     WS-OLD-COL (WS-OLD-IX WS-A)
066500              TO WS-CHG-OLD-VAL (WS-CHG-IX WS-A).
066600     PERFORM  ZZ021-COLUMN-LABEL-A THRU ZZ021-EXIT.
066700     MOVE     WS-COL-LABEL
066800              TO WS-CHG-COL-NAME (WS-CHG-IX WS-A).
066900 CC096-EXIT.
067000     EXIT.
067100*
067200 CC092-ADD-ADDED-ENTRY.
067300     IF       WS-CHANGE-COUNT >= 1000
067400              MOVE "Y" TO WS-TABLE-FULL
067500              GO TO CC092-EXIT.
067600     ADD      1 TO WS-CHANGE-COUNT.
067700     ADD      1 TO RC-ADD-CNT.
067800     SET      WS-CHG-IX TO WS-CHANGE-COUNT.
067900     SET      CHG-IS-ADDED (WS-CHG-IX) TO TRUE.
068000     MOVE     WS-NEW-KEY (WS-NEW-IX) TO WS-CHG-KEY (WS-CHG-IX).
068100     MOVE     ZERO TO WS-CHG-CELL-COUNT (WS-CHG-IX).
068200     PERFORM  CC097-FILL-ADDED-CELL THRU CC097-EXIT
068300              VARYING WS-A FROM 1 BY 1 UNTIL WS-A > 6.
068400     MOVE     6 TO WS-CHG-CELL-COUNT (WS-CHG-IX).
068500 CC092-EXIT.
068600     EXIT.
068700*
068800 CC097-FILL-ADDED-CELL.
068900     MOVE     WS-NEW-COL (WS-NEW-IX WS-A)
069000              TO WS-CHG-NEW-VAL (WS-CHG-IX WS-A).
069100     PERFORM  ZZ021-COLUMN-LABEL-A THRU ZZ021-EXIT.
069200     MOVE     WS-COL-LABEL
069300              TO WS-CHG-COL-NAME (WS-CHG-IX WS-A).
069400 CC097-EXIT.
069500     EXIT.
069600*
069700 CC093-OPEN-MOD-ENTRY.
069800     ADD      1 TO WS-CHANGE-COUNT.
069900     ADD      1 TO RC-MOD-CNT.
070000     SET      WS-CHG-IX TO WS-CHANGE-COUNT.
070100     SET      CHG-IS-MODIFIED (WS-CHG-IX) TO TRUE.
070200     MOVE     WS-OLD-KEY (WS-OLD-IX) TO WS-CHG-KEY (WS-CHG-IX).
070300     MOVE     ZERO TO WS-CHG-CELL-COUNT (WS-CHG-IX).
070400 CC093-EXIT.
070500     EXIT.
070600*
070700 CC094-ADD-MOD-CELL.
070800     MOVE     WS-COL-LABEL-N TO WS-B.
070900     MOVE     WS-COL-LABEL
071000              TO WS-CHG-COL-NAME (WS-CHG-IX WS-B).
071100     MOVE     WS-OLD-COL (WS-OLD-IX WS-A)
071200              TO WS-CHG-OLD-VAL (WS-CHG-IX WS-B).
071300     MOVE     WS-NEW-COL (WS-NEW-IX WS-A)
071400              TO WS-CHG-NEW-VAL (WS-CHG-IX WS-B).
071500     MOVE     WS-COL-LABEL-N TO WS-CHG-CELL-COUNT (WS-CHG-IX).
071600 CC094-EXIT.
071700     EXIT.
071800*
071900*----------------------------------------------------------------
072000* DD010 - WRITE THE THREE SECTIONS PLUS THE SUMMARY LINE.
072100*----------------------------------------------------------------
072200 DD010-WRITE-DIFF-REPORT.
072300     MOVE     "### Added" TO WS-PRINT-LINE.
072400     WRITE    RC-DIFF-REPORT-LINE FROM WS-PRINT-LINE.
072500     MOVE     ZERO TO RC-PRINTED-CNT.
072600     PERFORM  DD014-WRITE-IF-ADDED THRU DD014-EXIT
072700              VARYING WS-CHG-IX FROM 1 BY 1
072800              UNTIL WS-CHG-IX > WS-CHANGE-COUNT.
072900     IF       RC-PRINTED-CNT = ZERO
073000              MOVE "- None" TO WS-PRINT-LINE
073100              WRITE RC-DIFF-REPORT-LINE FROM WS-PRINT-LINE.
073200*
073300     MOVE     "### Removed" TO WS-PRINT-LINE.
073400     WRITE    RC-DIFF-REPORT-LINE FROM WS-PRINT-LINE.
073500     MOVE     ZERO TO RC-PRINTED-CNT.
073600     PERFORM  DD015-WRITE-IF-REMOVED THRU DD015-EXIT
073700              VARYING WS-CHG-IX FROM 1 BY 1
073800              UNTIL WS-CHG-IX > WS-CHANGE-COUNT.
073900     IF       RC-PRINTED-CNT = ZERO
074000              MOVE "- None" TO WS-PRINT-LINE
074100              WRITE RC-DIFF-REPORT-LINE FROM WS-PRINT-LINE.
074200*
074300     MOVE     "### Modified" TO WS-PRINT-LINE.
074400     WRITE    RC-DIFF-REPORT-LINE FROM WS-PRINT-LINE.
074500     MOVE     ZERO TO RC-PRINTED-CNT.
074600     PERFORM  DD016-WRITE-IF-MODIFIED THRU DD016-EXIT
074700              VARYING WS-CHG-IX FROM 1 BY 1
074800              UNTIL WS-CHG-IX > WS-CHANGE-COUNT.
074900     IF       RC-PRINTED-CNT = ZERO
075000              MOVE "- None" TO WS-PRINT-LINE
075100              WRITE RC-DIFF-REPORT-LINE FROM WS-PRINT-LINE.
075200*
075300     PERFORM  DD020-WRITE-SUMMARY-LINE THRU DD020-EXIT.
075400 DD010-EXIT.
075500     EXIT.
075600*
075700 DD014-WRITE-IF-ADDED.
075800     IF       CHG-IS-ADDED (WS-CHG-IX)
075900              PERFORM DD011-WRITE-ADD-REM-LINE THRU DD011-EXIT.
076000 DD014-EXIT.
076100     EXIT.
076200*
076300 DD015-WRITE-IF-REMOVED.
076400     IF       CHG-IS-REMOVED (WS-CHG-IX)
076500              PERFORM DD011-WRITE-ADD-REM-LINE THRU DD011-EXIT.
076600 DD015-EXIT.
076700     EXIT.
076800*
076900 DD016-WRITE-IF-MODIFIED.
077000     IF       CHG-IS-MODIFIED (WS-CHG-IX)
077100              PERFORM DD013-WRITE-MODIFIED-ENTRY THRU DD013-EXIT.
077200 DD016-EXIT.
077300     EXIT.
077400*
077500 DD011-WRITE-ADD-REM-LINE.
077600     IF       RC-PRINTED-CNT >= MAX-PRINT-ROWS
077700              IF   RC-PRINTED-CNT = MAX-PRINT-ROWS
077800                   MOVE "- ... and more" TO WS-PRINT-LINE
077900                   WRITE RC-DIFF-REPORT-LINE FROM WS-PRINT-LINE
078000                   ADD 1 TO RC-PRINTED-CNT
078100              END-IF
078200              GO TO DD011-EXIT.
078300     MOVE     SPACES TO WS-PRINT-LINE.
078400     PERFORM  ZZ031-FIND-CHANGE-KEY-LEN THRU ZZ031-EXIT.
078500     IF       CHG-IS-ADDED (WS-CHG-IX)
078600              STRING "- ADDED key=" DELIMITED SIZE
078700                     WS-CHG-KEY (WS-CHG-IX) (1:WS-CHG-KEY-LEN)
078800                          DELIMITED SIZE
078900                     ": " DELIMITED SIZE
079000                     INTO WS-PRINT-LINE
079100     ELSE
079200              STRING "- REMOVED key=" DELIMITED SIZE
079300                     WS-CHG-KEY (WS-CHG-IX) (1:WS-CHG-KEY-LEN)
079400                          DELIMITED SIZE
079500                     ": " DELIMITED SIZE
079600                     INTO WS-PRINT-LINE
079700     END-IF.
079800     PERFORM  DD012-APPEND-COL-VALUES THRU DD012-EXIT.
079900     WRITE    RC-DIFF-REPORT-LINE FROM WS-PRINT-LINE.
080000     ADD      1 TO RC-PRINTED-CNT.
080100 DD011-EXIT.
080200     EXIT.
080300*
080400 DD012-APPEND-COL-VALUES.
080500*  APPEND "COL-N=VALUE, " FOR EACH OF THE 6 CELLS OF THIS ROW,
080600*  READING WHICHEVER SIDE (OLD FOR REMOVED, NEW FOR ADDED) IS
080700*  POPULATED, ONTO THE END OF WS-PRINT-LINE ALREADY BUILT.
080800     PERFORM  DD017-APPEND-ONE-COL-VALUE THRU DD017-EXIT
080900              VARYING WS-A FROM 1 BY 1 UNTIL WS-A > 6.
081000 DD012-EXIT.
081100     EXIT.
081200*
081300 DD017-APPEND-ONE-COL-VALUE.
081400     PERFORM  ZZ021-COLUMN-LABEL-A THRU ZZ021-EXIT.
081500     STRING   WS-PRINT-LINE DELIMITED BY "  "
081600              WS-COL-LABEL DELIMITED SPACE
081700              "=" DELIMITED SIZE
081800              INTO WS-PRINT-LINE
081900     END-STRING.
082000     IF       CHG-IS-ADDED (WS-CHG-IX)
082100              STRING WS-PRINT-LINE DELIMITED BY "  "
082200                     WS-CHG-NEW-VAL (WS-CHG-IX WS-A)
082300                          DELIMITED SIZE
082400                     INTO WS-PRINT-LINE
082500              END-STRING
082600     ELSE
082700              STRING WS-PRINT-LINE DELIMITED BY "  "
082800                     WS-CHG-OLD-VAL (WS-CHG-IX WS-A)
082900                          DELIMITED SIZE
083000                     INTO WS-PRINT-LINE
083100              END-STRING
083200     END-IF.
083300     IF       WS-A < 6
083400              STRING WS-PRINT-LINE DELIMITED BY "  "
083500                     ", " DELIMITED SIZE
083600                     INTO WS-PRINT-LINE
083700              END-STRING.
083800 DD017-EXIT.
083900     EXIT.
084000*
084100 DD013-WRITE-MODIFIED-ENTRY.
084200     IF       RC-PRINTED-CNT >= MAX-PRINT-ROWS
084300              IF   RC-PRINTED-CNT = MAX-PRINT-ROWS
084400                   MOVE "- ... and more" TO WS-PRINT-LINE
084500                   WRITE RC-DIFF-REPORT-LINE FROM WS-PRINT-LINE
084600                   ADD 1 TO RC-PRINTED-CNT
084700              END-IF
084800              GO TO DD013-EXIT.
084900     PERFORM  ZZ031-FIND-CHANGE-KEY-LEN THRU ZZ031-EXIT.
085000     STRING   "- MODIFIED key=" DELIMITED SIZE
085100              WS-CHG-KEY (WS-CHG-IX) (1:WS-CHG-KEY-LEN)
085200                   DELIMITED SIZE
085300              INTO WS-PRINT-LINE.
085400     WRITE    RC-DIFF-REPORT-LINE FROM WS-PRINT-LINE.
085500     PERFORM  DD018-WRITE-ONE-MOD-CELL THRU DD018-EXIT
085600              VARYING WS-A FROM 1 BY 1
085700              UNTIL WS-A > WS-CHG-CELL-COUNT (WS-CHG-IX).
085800     ADD      1 TO RC-PRINTED-CNT.
085900 DD013-EXIT.
086000     EXIT.
086100*
086200 DD018-WRITE-ONE-MOD-CELL.
086300     STRING   "  - " DELIMITED SIZE
086400              WS-CHG-COL-NAME (WS-CHG-IX WS-A)
086500                   DELIMITED SPACE
086600              ": " DELIMITED SIZE
086700              WS-CHG-OLD-VAL (WS-CHG-IX WS-A)
086800                   DELIMITED SIZE
086900              " -> " DELIMITED SIZE
087000              WS-CHG-NEW-VAL (WS-CHG-IX WS-A)
087100                   DELIMITED SIZE
087200              INTO WS-PRINT-LINE
087300     END-STRING.
087400     WRITE    RC-DIFF-REPORT-LINE FROM WS-PRINT-LINE.
087500 DD018-EXIT.
087600     EXIT.
087700*
087800 DD020-WRITE-SUMMARY-LINE.
087900     MOVE     SPACES TO WS-PRINT-LINE.
088000     MOVE     RC-ADD-CNT TO WS-EDIT-INDEX.
088100     STRING   "added="   DELIMITED SIZE
088200              WS-EDIT-INDEX DELIMITED SIZE
088300              " removed=" DELIMITED SIZE
088400              INTO WS-PRINT-LINE.
088500     MOVE     RC-REM-CNT TO WS-EDIT-INDEX.
088600     STRING   WS-PRINT-LINE DELIMITED BY "  "
088700              WS-EDIT-INDEX DELIMITED SIZE
088800              " modified=" DELIMITED SIZE
088900              INTO WS-PRINT-LINE.
089000     MOVE     RC-MOD-CNT TO WS-EDIT-INDEX.
089100     STRING   WS-PRINT-LINE DELIMITED BY "  "
089200              WS-EDIT-INDEX DELIMITED SIZE
089300              INTO WS-PRINT-LINE.
089400     WRITE    RC-DIFF-REPORT-LINE FROM WS-PRINT-LINE.
089500 DD020-EXIT.
089600     EXIT.
089700*
089800*----------------------------------------------------------------
089900* ZZ010/ZZ011 - BUILD THE KEY FOR THE OLD/NEW ROW JUST READ,
090000*   FROM THE FIRST RC-KEY-COL-COUNT COLUMNS.
090100*----------------------------------------------------------------
090200 ZZ010-BUILD-KEY-FROM-OLD.
090300     EVALUATE RC-KEY-COL-COUNT
090400         WHEN 1  STRING RC-COL-1 OF RC-OLD-DIFF-RECORD
090500                        DELIMITED SIZE INTO WS-BUILD-KEY
090600         WHEN 2  STRING RC-COL-1 OF RC-OLD-DIFF-RECORD
090700                        RC-COL-2 OF RC-OLD-DIFF-RECORD
090800                        DELIMITED SIZE INTO WS-BUILD-KEY
090900         WHEN 3  STRING RC-COL-1 OF RC-OLD-DIFF-RECORD
091000                        RC-COL-2 OF RC-OLD-DIFF-RECORD
091100                        RC-COL-3 OF RC-OLD-DIFF-RECORD
091200                        DELIMITED SIZE INTO WS-BUILD-KEY
091300         WHEN OTHER
091400                 MOVE RC-OLD-DIFF-RECORD TO WS-BUILD-KEY
091500     END-EVALUATE.
091600 ZZ010-EXIT.
091700     EXIT.
091800*
091900 ZZ011-BUILD-KEY-FROM-NEW.
092000     EVALUATE RC-KEY-COL-COUNT
092100         WHEN 1  STRING RC-COL-1 OF RC-NEW-DIFF-RECORD
092200                        DELIMITED SIZE INTO WS-BUILD-KEY
092300         WHEN 2  STRING RC-COL-1 OF RC-NEW-DIFF-RECORD
092400                        RC-COL-2 OF RC-NEW-DIFF-RECORD
092500                        DELIMITED SIZE INTO WS-BUILD-KEY
092600         WHEN 3  STRING RC-COL-1 OF RC-NEW-DIFF-RECORD
092700                        RC-COL-2 OF RC-NEW-DIFF-RECORD
092800                        RC-COL-3 OF RC-NEW-DIFF-RECORD
092900                        DELIMITED SIZE INTO WS-BUILD-KEY
093000         WHEN OTHER
093100                 MOVE RC-NEW-DIFF-RECORD TO WS-BUILD-KEY
093200     END-EVALUATE.
093300 ZZ011-EXIT.
093400     EXIT.
093500*
093600*----------------------------------------------------------------
093700* ZZ020/ZZ021 - THE POSITIONAL COLUMN LABEL "COL-n" FOR THE
093800*   CURRENT WS-COL-LABEL-N / WS-A SUBSCRIPT.
093900*----------------------------------------------------------------
094000 ZZ020-COLUMN-LABEL.
094100     MOVE     "COL-"     TO WS-COL-LABEL.
094200     MOVE     WS-A       TO WS-COL-LABEL (5:1).
094300 ZZ020-EXIT.
094400     EXIT.
094500*
094600 ZZ021-COLUMN-LABEL-A.
094700     MOVE     "COL-"     TO WS-COL-LABEL.
094800     MOVE     WS-A       TO WS-COL-LABEL (5:1).
094900 ZZ021-EXIT.
095000     EXIT.
095100*
095200*----------------------------------------------------------------
095300* ZZ031 - TRUE LENGTH OF THE CURRENT CHANGE ENTRY'S KEY, VIA
095400*   WS-CHG-KEY-BYTES.  SCANS BACK FROM BYTE 40 FOR THE LAST
095500*   NON-SPACE BYTE SO DD011/DD013 PRINT ONLY THE KEY ITSELF,
095600*   NOT ITS TRAILING PAD - A KEY WITH A GENUINE DOUBLE SPACE
095700*   BUILT IN FROM A SHORT COLUMN LIST MUST STILL PRINT WHOLE.
095800*----------------------------------------------------------------
095900 ZZ031-FIND-CHANGE-KEY-LEN.
096000     SET      WS-CHG-KEY-IX TO 40.
096100     MOVE     40 TO WS-CHG-KEY-LEN.
096200 ZZ031-SCAN.
096300     IF       WS-CHG-KEY-CHAR (WS-CHG-IX  WS-CHG-KEY-IX) NOT = SPACE
096400              GO TO ZZ031-EXIT.
096500     IF       WS-CHG-KEY-IX = 1
096600              GO TO ZZ031-EXIT.
096700     SET      WS-CHG-KEY-IX DOWN BY 1.
096800     SUBTRACT 1 FROM WS-CHG-KEY-LEN.
096900     GO TO ZZ031-SCAN.
097000 ZZ031-EXIT.
097100     EXIT.
097200*
097300*----------------------------------------------------------------
097400* ZZ090 - RETURN CODE: 0 NO CHANGES, 1 SOME CHANGES.
097500*   (2 FOR A PROCESSING ERROR IS SET DIRECTLY AT AA000 WHEN AN
097600*   OPEN FAILS - THIS PARAGRAPH ONLY RUNS ON THE GOOD PATH.)
097700*----------------------------------------------------------------
097800 ZZ090-SET-RETURN-CODE.
097900     IF       WS-CHANGE-COUNT = ZERO
098000              MOVE ZERO TO RETURN-CODE
098100     ELSE
098200              MOVE 1 TO RETURN-CODE
098300     END-IF.
098400 ZZ090-EXIT.
098500     EXIT.
