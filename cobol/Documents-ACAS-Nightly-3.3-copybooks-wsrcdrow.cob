000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR GENERIC DIFF ROW FILE     *
000400*     UP TO 6 CELLS PER ROW, KEY COLUMNS SET BY     *
000500*       WORKING STORAGE PARAMETER RC-KEY-COLS       *
000600*****************************************************
000700*  FILE SIZE 120 BYTES - NO SLACK, NO FILLER FITS.
000800*
000900* SHARED BY OLD-DIFF-FILE AND NEW-DIFF-FILE - SEE
001000* FDRCODF.COB / FDRCNDF.COB WHICH COPY THIS IN
001100* REPLACING THE 01 LEVEL NAME.
001200*
001300* 05/04/86 VBC - CREATED FOR RC (RECORD COMPARE) SUITE.
001400* 03/11/87 VBC - RENAMED COLUMNS RC-COL-1 THRU 6 TO KEEP
001500*                CLEAR OF THE PHONE LIST RC- PREFIX SET.
001600*
001700 01  RC-DIFF-ROW-RECORD.
001800     03  RC-COL-1              PIC X(20).
001900     03  RC-COL-2              PIC X(20).
002000     03  RC-COL-3              PIC X(20).
002100     03  RC-COL-4              PIC X(20).
002200     03  RC-COL-5              PIC X(20).
002300     03  RC-COL-6              PIC X(20).
