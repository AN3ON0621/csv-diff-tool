000100* SELECT FOR NEW-DIFF-FILE - INPUT TO RC010
000200*
000300* 05/04/86 VBC - CREATED.
000400*
000500     SELECT  NEW-DIFF-FILE    ASSIGN TO       NEWDIFF
000600                              ORGANIZATION    SEQUENTIAL
000700                              STATUS          RC-NDF-STATUS.
