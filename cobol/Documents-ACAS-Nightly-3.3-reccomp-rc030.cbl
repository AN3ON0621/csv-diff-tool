000100******************************************************************
000200*                                                                *
000300*        PHONE LIST CHANGE TRACKING - VERIFICATION PASS          *
000400*                                                                *
000500******************************************************************
000600*
000700     IDENTIFICATION           DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.          RC030.
001100*
001200*    AUTHOR.              V B COEN FBCS, FIDM, FIDPM.
001300*                         FOR APPLEWOOD COMPUTERS.
001400*
001500*    INSTALLATION.        APPLEWOOD COMPUTERS - RC SUITE.
001600*
001700*    DATE-WRITTEN.        22/01/91.
001800*
001900*    DATE-COMPILED.
002000*
002100*    SECURITY.            COPYRIGHT (C) 1991 - 2026 & LATER,
002200*                         VINCENT BRYAN COEN.
002300*                         DISTRIBUTED UNDER THE GNU GENERAL
002400*                         PUBLIC LICENSE. SEE FILE COPYING.
002500*
002600*    REMARKS.             INDEPENDENT AUDIT OF RC020.  RE-MATCHES
002700*                         OLD-PHONE-LIST AND NEW-PHONE-LIST BY
002800*                         THE SAME NORMALIZED KEY RC020 USES, THEN
002900*                         RE-RUNS RC020'S OWN FIELD-COMPARE LOGIC
003000*                         TWICE OVER: ONCE TO WORK OUT WHICH USERS
003100*                         RC020 WOULD HAVE REPORTED CHANGED, THEN
003200*                         A SECOND TIME OVER THE REMAINING
003300*                         "UNCHANGED" USERS TO CONFIRM RC020 DID
003400*                         NOT MISS ANYTHING.  ANY FIELD THAT SHOWS
003500*                         A DIFFERENCE ON THE SECOND PASS IS A
003600*                         MISSED CHANGE AND IS WRITTEN TO
003700*                         VERIFY-REPORT WITH AN ACCURACY RATE.
003800*
003900*                         THIS PROGRAM HOLDS NO OPINION ON WHY THE
004000*                         AUDIT COMMITTEE WANTS A SECOND ENGINE
004100*                         CHECKING THE FIRST - IT JUST DOES IT.
004200*
004300*    VERSION.             SEE PROG-NAME IN WS.
004400*
004500*    CALLED MODULES.      MAPS20 (NAME/VALUE NORMALIZE, RATIO).
004600*
004700*    FILES USED.
004800*                         OLD-PHONE-LIST. 132 BYTE ROWS.
004900*                         NEW-PHONE-LIST. 132 BYTE ROWS.
005000*                         VERIFY-REPORT.  132 BYTE PRINT LINES.
005100*
005200*    ERROR MESSAGES USED.
005300*                         RC021 - RC024.
005400*
005500* CHANGES:
005600* 22/01/91 VBC - 1.0.00 CREATED - INDEPENDENT SECOND PASS OVER
005700*                       RC020'S FIVE-FIELD COMPARE, REQUESTED BY
005800*                       THE AUDIT COMMITTEE AFTER THE STAFF
005900*                       DIRECTORY RE-ORGANISATION SHOWED UP A
006000*                       HAND-MAINTAINED SPREADSHEET DISAGREEING
006100*                       WITH RC020'S REPORT.
006200* 04/09/92 DPH - 1.0.01 MISSED-CHANGE TABLE CAPACITY RAISED FROM
006300*                       200 TO 500 ENTRIES - RAN OUT ON THE JOINT
006400*                       DEPARTMENTS RE-NUMBERING EXERCISE.       RC0492
006500* 09/06/98 VBC - 1.0.02 Y2K REVIEW - RUN DATE WAS ACCEPTED WITH A
006600*                       2-DIGIT YEAR.  WINDOWED TO A FULL 4-DIGIT
006700*                       YEAR BEFORE DISPLAY (50-99 = 19-, 00-49 =
006800*                       20-), SAME RULE AS RC020.  LOGGED PER THE
006900*                       1998 MILLENNIUM AUDIT.                    Y2K098
007000* 14/03/02 MJT - 1.0.03 ACCURACY RATE WAS DIVIDING BY ZERO WHEN
007100*                       EVERY COMMON USER HAD A REPORTED CHANGE -
007200*                       UNCHANGED-COUNT OF ZERO NOW SKIPS STRAIGHT
007300*                       TO FULL CONFIDENCE.
007400* 21/07/09 DPH - 1.0.04 SUMMARY COUNTERS RE-LABELLED TO MATCH THE
007500*                       WORDING RC020 USES ON CHANGE-REPORT, AFTER
007600*                       AUDIT ASKED WHY THE TWO REPORTS DID NOT
007700*                       READ ALIKE.
007800* 03/12/25 VBC - 1.0.05 RE-CHECKED AGAINST MAPS20 1.0.08 AND
007900*                       RC020 1.0.06 AFTER THE EMPTY/EMPTY RATIO
008000*                       FIX - NO CHANGE REQUIRED ON THIS SIDE.    RC2512
008100* 06/08/26 VBC - 1.0.06 SAME ZZ070 DAY/MONTH TRUNCATION FOUND IN
008200*                       RC020 1.0.07 WAS COPIED IN HERE WHEN THIS
008300*                       PARAGRAPH WAS WRITTEN - FIXED THE SAME WAY,
008400*                       ONE 2-BYTE SLICE MOVE PER FIELD.          RC0826
008500* 10/08/26 VBC - 1.0.07 DD011 WAS EDITING THE SIMILARITY SCORE
008600*                       THROUGH THE 1-DECIMAL WS-EDIT-ACC, THE
008700*                       SAME FIELD DD020 USES FOR THE ACCURACY
008800*                       RATE - LOST THE SECOND DECIMAL RC020
008900*                       PRINTS.  GIVEN SIMILARITY ITS OWN
009000*                       WS-EDIT-SIM (2 DECIMALS), MATCHING RC020.
009100*                       ALSO FOUND DD020 WAS ROUNDING THE ACCURACY
009200*                       RATE INTO A 4-DECIMAL WORK FIELD AND THEN
009300*                       PLAIN-MOVING IT DOWN TO 1 DECIMAL - THAT
009400*                       MOVE TRUNCATES, IT DOES NOT ROUND, SO THE
009500*                       LAST DIGIT SHOWN COULD BE LOW.  WS-ACC-WORK
009600*                       NARROWED TO 1 DECIMAL SO THE COMPUTE
009700*                       ROUNDED LANDS ON THE DISPLAYED DIGIT
009800*                       DIRECTLY.                                 RC0826
009900*
010000******************************************************************
010100*
010200     ENVIRONMENT              DIVISION.
010300*================================
010400*
010500     CONFIGURATION            SECTION.
010600 SPECIAL-NAMES.
010700     C01                  IS TOP-OF-FORM
010800     CLASS RC-ALPHA-UPPER IS "A" THRU "Z"
010900     UPSI-0               IS RC-DEBUG-SWITCH.
011000*
011100     INPUT-OUTPUT             SECTION.
011200 FILE-CONTROL.
011300     COPY "selrcopl.cob".
011400     COPY "selrcnpl.cob".
011500     COPY "selrcvrp.cob".
011600*
011700     DATA                     DIVISION.
011800*================================
011900*
012000     FILE SECTION.
012100*
012200     COPY "fdrcopl.cob".
012300     COPY "fdrcnpl.cob".
012400     COPY "fdrcvrp.cob".
012500*
012600     WORKING-STORAGE          SECTION.
012700*-------------------------------
012800 77  PROG-NAME             PIC X(15) VALUE "RC030 (1.0.07)".
012900 77  RC-TABLE-CAPACITY     BINARY-SHORT UNSIGNED VALUE 500.
013000 77  RC-MISSED-CAPACITY    BINARY-SHORT UNSIGNED VALUE 500.
013100*
013200 01  WS-STATUS-FIELDS.
013300     03  RC-OPL-STATUS     PIC XX      VALUE ZERO.
013400     03  RC-NPL-STATUS     PIC XX      VALUE ZERO.
013500     03  RC-VRP-STATUS     PIC XX      VALUE ZERO.
013600     03  FILLER            PIC X(02)   VALUE SPACES.
013700*
013800 01  WS-SWITCHES.
013900     03  WS-OLD-EOF        PIC X       VALUE "N".
014000         88  OLD-AT-EOF                VALUE "Y".
014100     03  WS-NEW-EOF        PIC X       VALUE "N".
014200         88  NEW-AT-EOF                VALUE "Y".
014300     03  WS-MISSED-FULL    PIC X       VALUE "N".
014400         88  MISSED-TABLE-IS-FULL      VALUE "Y".
014500     03  FILLER            PIC X(03)   VALUE SPACES.
014600*
014700*--------------------------------------------------------------
014800* RUN DATE - SAME THREE-VIEW REDEFINES ARRANGEMENT AS RC020,
014900* SO THE TWO REPORTS' HEADER LINES READ ALIKE.  CENTURY IS
015000* WINDOWED ON DISPLAY, PER THE 1998 MILLENNIUM AUDIT NOTE ABOVE.
015100*--------------------------------------------------------------
015200 01  WS-RUN-DATE.
015300     03  WS-RD-YY          PIC 99.
015400     03  WS-RD-MM          PIC 99.
015500     03  WS-RD-DD          PIC 99.
015600 01  WS-RUN-DATE-UK REDEFINES WS-RUN-DATE.
015700     03  WS-RDUK-YY        PIC 99.
015800     03  WS-RDUK-MM        PIC 99.
015900     03  WS-RDUK-DD        PIC 99.
016000 01  WS-RUN-DATE-USA REDEFINES WS-RUN-DATE.
016100     03  WS-RDUS-YY        PIC 99.
016200     03  WS-RDUS-MM        PIC 99.
016300     03  WS-RDUS-DD        PIC 99.
016400 01  WS-RD-CENTURY         PIC 99     VALUE ZERO.
016500 01  WS-RUN-DATE-DISPLAY   PIC X(10)  VALUE SPACES.
016600 01  WS-RUN-DATE-BYTES REDEFINES WS-RUN-DATE-DISPLAY.
016700     03  WS-RDB-CHAR       PIC X OCCURS 10.
016800*
016900*--------------------------------------------------------------
017000* PHONE LIST TABLES - RE-LOADED AND RE-KEYED INDEPENDENTLY OF
017100* RC020, USING THE SAME KEY-BUILD RULE (ZZ010/ZZ011 BELOW), SO
017200* THE COMMON/JOINER/RESIGNEE SPLIT CAN BE CHECKED WITHOUT ANY
017300* SHARED IN-MEMORY STATE WITH THE PROGRAM UNDER AUDIT.
017400*--------------------------------------------------------------
017500 01  WS-OLD-PHONE-TABLE.
017600     03  WS-OLDP-ENTRY OCCURS 500 TIMES
017700                       INDEXED BY WS-OLDP-IX.
017800         05  WS-OLDP-KEY     PIC X(56).
017900         05  WS-OLDP-NAME    PIC X(30).
018000         05  WS-OLDP-CHI     PIC X(20).
018100         05  WS-OLDP-TITLE   PIC X(30).
018200         05  WS-OLDP-PHONE   PIC X(16).
018300         05  WS-OLDP-FAX     PIC X(16).
018400         05  WS-OLDP-LOC     PIC X(20).
018500         05  WS-OLDP-MATCHED PIC X    VALUE "N".
018600             88  OLDP-MATCHED          VALUE "Y".
018700         05  WS-OLDP-RPT-CHG PIC X    VALUE "N".
018800             88  OLDP-REPORTED-CHANGED VALUE "Y".
018900         05  FILLER          PIC X(02) VALUE SPACES.
019000 01  WS-OLD-COUNT          BINARY-SHORT UNSIGNED VALUE ZERO.
019100*
019200 01  WS-NEW-PHONE-TABLE.
019300     03  WS-NEWP-ENTRY OCCURS 500 TIMES
019400                       INDEXED BY WS-NEWP-IX.
019500         05  WS-NEWP-KEY     PIC X(56).
019600         05  WS-NEWP-NAME    PIC X(30).
019700         05  WS-NEWP-CHI     PIC X(20).
019800         05  WS-NEWP-TITLE   PIC X(30).
019900         05  WS-NEWP-PHONE   PIC X(16).
020000         05  WS-NEWP-FAX     PIC X(16).
020100         05  WS-NEWP-LOC     PIC X(20).
020200         05  WS-NEWP-MATCHED PIC X    VALUE "N".
020300             88  NEWP-MATCHED          VALUE "Y".
020400         05  FILLER          PIC X(03) VALUE SPACES.
020500 01  WS-NEW-COUNT          BINARY-SHORT UNSIGNED VALUE ZERO.
020600*
020700*--------------------------------------------------------------
020800* PAIR TABLE - ONE ENTRY PER COMMON USER (OLD-IX/NEW-IX PAIR),
020900* BUILT BY CC010 SO CC020 AND CC030 DO NOT HAVE TO RE-SCAN THE
021000* NEW TABLE A SECOND AND THIRD TIME.
021100*--------------------------------------------------------------
021200 01  WS-PAIR-TABLE.
021300     03  WS-PAIR-ENTRY OCCURS 500 TIMES
021400                       INDEXED BY WS-PAIR-IX.
021500         05  WS-PAIR-OLD-IX     BINARY-SHORT UNSIGNED.
021600         05  WS-PAIR-NEW-IX     BINARY-SHORT UNSIGNED.
021700         05  FILLER             PIC X(02) VALUE SPACES.
021800 01  WS-PAIR-COUNT         BINARY-SHORT UNSIGNED VALUE ZERO.
021900*
022000*--------------------------------------------------------------
022100* MISSED-CHANGE TABLE - ONE ENTRY PER FIELD RC020 SHOULD HAVE
022200* REPORTED BUT (ON THIS SECOND PASS) DID NOT.  BY CONSTRUCTION
022300* WITH A CORRECT RC020 THIS TABLE STAYS EMPTY.
022400*--------------------------------------------------------------
022500 01  WS-MISSED-TABLE.
022600     03  WS-MISS-ENTRY OCCURS 500 TIMES
022700                       INDEXED BY WS-MISS-IX.
022800         05  WS-MISS-USER-NAME   PIC X(30).
022900         05  WS-MISS-USER-CHI    PIC X(20).
023000         05  WS-MISS-FIELD-NAME  PIC X(10).
023100         05  WS-MISS-OLD-VALUE   PIC X(30).
023200         05  WS-MISS-NEW-VALUE   PIC X(30).
023300         05  WS-MISS-CHANGE-TYPE PIC X(28).
023400         05  WS-MISS-SIMILARITY  PIC 9V99.
023500         05  FILLER              PIC X(02) VALUE SPACES.
023600 01  WS-MISSED-COUNT       BINARY-SHORT UNSIGNED VALUE ZERO.
023700*
023800*--------------------------------------------------------------
023900* VERIFICATION STATISTICS - THE COUNTERS VERIFY-REPORT SHOWS.
024000*--------------------------------------------------------------
024100 01  RC-STATISTICS.
024200     03  RC-COMMON-USERS        PIC 9(7)  COMP.
024300     03  RC-REPORTED-CHANGED    PIC 9(7)  COMP.
024400     03  RC-UNCHANGED-USERS     PIC 9(7)  COMP.
024500     03  RC-MISSED-USERS        PIC 9(7)  COMP.
024600     03  RC-MISSED-FIELD-CHGS   PIC 9(7)  COMP.
024700     03  FILLER                 PIC X(04) VALUE SPACES.
024800*
024900 01  WS-WORK-FIELDS.
025000     03  WS-A                BINARY-SHORT UNSIGNED VALUE ZERO.
025100     03  WS-USER-MISSED      PIC X          VALUE "N".
025200         88  THIS-USER-MISSED               VALUE "Y".
025300     03  WS-KEY-BUILD        PIC X(56)      VALUE SPACES.
025400     03  WS-CMP-FIELD-NAME   PIC X(10)      VALUE SPACES.
025500     03  WS-CMP-OLD-VALUE    PIC X(30)      VALUE SPACES.
025600     03  WS-CMP-NEW-VALUE    PIC X(30)      VALUE SPACES.
025700     03  WS-OLD-TRIM-EMPTY   PIC X          VALUE "N".
025800         88  OLD-TRIM-IS-EMPTY              VALUE "Y".
025900     03  WS-NEW-TRIM-EMPTY   PIC X          VALUE "N".
026000         88  NEW-TRIM-IS-EMPTY              VALUE "Y".
026100     03  WS-OLD-NORM         PIC X(64) VALUE SPACES.
026200     03  WS-NEW-NORM         PIC X(64) VALUE SPACES.
026300     03  WS-EDIT-NUM         PIC ZZZZZZ9  VALUE ZERO.
026400     03  WS-EDIT-ACC         PIC ZZ9.9    VALUE ZERO.
026500     03  WS-EDIT-SIM         PIC 9.99     VALUE ZERO.
026600     03  WS-ACC-WORK         PIC S9(3)V9  COMP VALUE ZERO.
026700     03  FILLER              PIC X(02)      VALUE SPACES.
026800*
026900 01  WS-COL-LABEL            PIC X(28)  VALUE SPACES.
027000 01  WS-PRINT-LINE           PIC X(132) VALUE SPACES.
027100*
027200     COPY "wsrcfunc.cob".
027300*
027400 01  ERROR-MESSAGES.
027500     03  RC021               PIC X(40)
027600         VALUE "RC021 OLD-PHONE-LIST OPEN FAILED, STAT =".
027700     03  RC022               PIC X(40)
027800         VALUE "RC022 NEW-PHONE-LIST OPEN FAILED, STAT =".
027900     03  RC023               PIC X(40)
028000         VALUE "RC023 VERIFY-REPORT OPEN FAILED, STAT =".
028100     03  RC024               PIC X(48)
028200         VALUE "RC024 MISSED-CHANGE TABLE FULL - REPORT PARTIAL.".
028300*
028400 PROCEDURE DIVISION.
028500*=====================
028600*
028700 AA000-MAIN                SECTION.
028800************************************
028900     OPEN     INPUT OLD-PHONE-LIST.
029000     IF       RC-OPL-STATUS NOT = "00"
029100              DISPLAY RC021 RC-OPL-STATUS
029200              MOVE 2 TO RETURN-CODE
029300              GO TO AA000-EXIT.
029400*
029500     OPEN     INPUT NEW-PHONE-LIST.
029600     IF       RC-NPL-STATUS NOT = "00"
029700              DISPLAY RC022 RC-NPL-STATUS
029800              CLOSE OLD-PHONE-LIST
029900              MOVE 2 TO RETURN-CODE
030000              GO TO AA000-EXIT.
030100*
030200     OPEN     OUTPUT VERIFY-REPORT.
030300     IF       RC-VRP-STATUS NOT = "00"
030400              DISPLAY RC023 RC-VRP-STATUS
030500              CLOSE OLD-PHONE-LIST NEW-PHONE-LIST
030600              MOVE 2 TO RETURN-CODE
030700              GO TO AA000-EXIT.
030800     ACCEPT   WS-RUN-DATE FROM DATE.
030900     PERFORM  ZZ070-EDIT-RUN-DATE THRU ZZ070-EXIT.
031000*
031100     PERFORM  BB010-LOAD-OLD-PHONES THRU BB010-EXIT
031200              UNTIL OLD-AT-EOF.
031300     PERFORM  BB020-LOAD-NEW-PHONES THRU BB020-EXIT
031400              UNTIL NEW-AT-EOF.
031500*
031600     PERFORM  CC010-MATCH-USERS THRU CC010-EXIT.
031700     PERFORM  CC020-MARK-REPORTED-CHANGED THRU CC020-EXIT.
031800     PERFORM  CC030-VERIFY-UNCHANGED-USERS THRU CC030-EXIT.
031900*
032000     PERFORM  DD010-WRITE-VERIFY-REPORT THRU DD010-EXIT.
032100*
032200     IF       MISSED-TABLE-IS-FULL
032300              DISPLAY RC024.
032400*
032500     MOVE     ZERO TO RETURN-CODE.
032600     IF       RC-MISSED-FIELD-CHGS > ZERO
032700              MOVE 1 TO RETURN-CODE.
032800*
032900     CLOSE    OLD-PHONE-LIST NEW-PHONE-LIST VERIFY-REPORT.
033000 AA000-EXIT.
033100     GOBACK.
033200*
033300*----------------------------------------------------------------
033400* BB010/BB020 - LOAD EACH PHONE LIST AND KEY IT, IDENTICALLY TO
033500* RC020'S BB010/BB020 - THE AUDIT MUST START FROM THE SAME FILES
033600* RC020 SAW, BUT NOTHING BELOW SHARES A SINGLE WORKING-STORAGE
033700* ITEM WITH RC020 - THE TWO PROGRAMS NEVER RUN IN THE SAME
033800* ADDRESS SPACE.
033900*----------------------------------------------------------------
034000 BB010-LOAD-OLD-PHONES.
034100     READ     OLD-PHONE-LIST
034200              AT END
034300              MOVE "Y" TO WS-OLD-EOF
034400              GO TO BB010-EXIT.
034500     IF       WS-OLD-COUNT >= RC-TABLE-CAPACITY
034600              GO TO BB010-EXIT.
034700     PERFORM  ZZ010-BUILD-KEY THRU ZZ010-EXIT.
034800     IF       WS-KEY-BUILD = SPACES
034900              GO TO BB010-EXIT.
035000     PERFORM  BB011-SCAN-OLD-KEYS THRU BB011-EXIT
035100              VARYING WS-OLDP-IX FROM 1 BY 1
035200              UNTIL WS-OLDP-IX > WS-OLD-COUNT.
035300     ADD      1 TO WS-OLD-COUNT.
035400     SET      WS-OLDP-IX TO WS-OLD-COUNT.
035500 BB010-STORE.
035600     MOVE     WS-KEY-BUILD        TO WS-OLDP-KEY (WS-OLDP-IX).
035700     MOVE     RC-PHON-NAME OF RC-OLD-PHONE-RECORD
035800                                  TO WS-OLDP-NAME (WS-OLDP-IX).
035900     MOVE     RC-PHON-CHI-NAME OF RC-OLD-PHONE-RECORD
036000                                  TO WS-OLDP-CHI (WS-OLDP-IX).
036100     MOVE     RC-PHON-TITLE OF RC-OLD-PHONE-RECORD
036200                                  TO WS-OLDP-TITLE (WS-OLDP-IX).
036300     MOVE     RC-PHON-PHONE OF RC-OLD-PHONE-RECORD
036400                                  TO WS-OLDP-PHONE (WS-OLDP-IX).
036500     MOVE     RC-PHON-FAX OF RC-OLD-PHONE-RECORD
036600                                  TO WS-OLDP-FAX (WS-OLDP-IX).
036700     MOVE     RC-PHON-LOCATION OF RC-OLD-PHONE-RECORD
036800                                  TO WS-OLDP-LOC (WS-OLDP-IX).
036900     MOVE     "N"                 TO WS-OLDP-MATCHED (WS-OLDP-IX).
037000     MOVE     "N"                 TO WS-OLDP-RPT-CHG (WS-OLDP-IX).
037100 BB010-EXIT.
037200     EXIT.
037300*
037400 BB011-SCAN-OLD-KEYS.
037500     IF       WS-OLDP-KEY (WS-OLDP-IX) = WS-KEY-BUILD
037600              GO TO BB010-STORE.
037700 BB011-EXIT.
037800     EXIT.
037900*
038000 BB020-LOAD-NEW-PHONES.
038100     READ     NEW-PHONE-LIST
038200              AT END
038300              MOVE "Y" TO WS-NEW-EOF
038400              GO TO BB020-EXIT.
038500     IF       WS-NEW-COUNT >= RC-TABLE-CAPACITY
038600              GO TO BB020-EXIT.
038700     PERFORM  ZZ011-BUILD-KEY-NEW THRU ZZ011-EXIT.
038800     IF       WS-KEY-BUILD = SPACES
038900              GO TO BB020-EXIT.
039000     PERFORM  BB021-SCAN-NEW-KEYS THRU BB021-EXIT
039100              VARYING WS-NEWP-IX FROM 1 BY 1
039200              UNTIL WS-NEWP-IX > WS-NEW-COUNT.
039300     ADD      1 TO WS-NEW-COUNT.
039400     SET      WS-NEWP-IX TO WS-NEW-COUNT.
039500 BB020-STORE.
039600     MOVE     WS-KEY-BUILD        TO WS-NEWP-KEY (WS-NEWP-IX).
039700     MOVE     RC-PHON-NAME OF RC-NEW-PHONE-RECORD
039800                                  TO WS-NEWP-NAME (WS-NEWP-IX).
039900     MOVE     RC-PHON-CHI-NAME OF RC-NEW-PHONE-RECORD
040000                                  TO WS-NEWP-CHI (WS-NEWP-IX).
040100     MOVE     RC-PHON-TITLE OF RC-NEW-PHONE-RECORD
040200                                  TO WS-NEWP-TITLE (WS-NEWP-IX).
040300     MOVE     RC-PHON-PHONE OF RC-NEW-PHONE-RECORD
040400                                  TO WS-NEWP-PHONE (WS-NEWP-IX).
040500     MOVE     RC-PHON-FAX OF RC-NEW-PHONE-RECORD
040600                                  TO WS-NEWP-FAX (WS-NEWP-IX).
040700     MOVE     RC-PHON-LOCATION OF RC-NEW-PHONE-RECORD
040800                                  TO WS-NEWP-LOC (WS-NEWP-IX).
040900     MOVE     "N"                 TO WS-NEWP-MATCHED (WS-NEWP-IX).
041000 BB020-EXIT.
041100     EXIT.
041200*
041300 BB021-SCAN-NEW-KEYS.
041400     IF       WS-NEWP-KEY (WS-NEWP-IX) = WS-KEY-BUILD
041500              GO TO BB020-STORE.
041600 BB021-EXIT.
041700     EXIT.
041800*
041900*----------------------------------------------------------------
042000* CC010 - MATCH OLD AND NEW BY KEY, EXACTLY AS RC020'S CC010
042100* CLASSIFIES COMMON/JOINER/RESIGNEE.  EVERY COMMON PAIR IS ALSO
042200* RECORDED IN WS-PAIR-TABLE FOR CC020/CC030 TO WALK.
042300*----------------------------------------------------------------
042400 CC010-MATCH-USERS.
042500     PERFORM  CC011-MATCH-ONE-OLD-ROW THRU CC011-EXIT
042600              VARYING WS-OLDP-IX FROM 1 BY 1
042700              UNTIL WS-OLDP-IX > WS-OLD-COUNT.
042800 CC010-EXIT.
042900     EXIT.
043000*
043100 CC011-MATCH-ONE-OLD-ROW.
043200     PERFORM  CC012-SCAN-NEW-FOR-KEY THRU CC012-EXIT
043300              VARYING WS-NEWP-IX FROM 1 BY 1
043400              UNTIL WS-NEWP-IX > WS-NEW-COUNT.
043500 CC011-EXIT.
043600     EXIT.
043700*
043800 CC012-SCAN-NEW-FOR-KEY.
043900     IF       WS-NEWP-KEY (WS-NEWP-IX) = WS-OLDP-KEY (WS-OLDP-IX)
044000              SET OLDP-MATCHED (WS-OLDP-IX) TO TRUE
044100              SET NEWP-MATCHED (WS-NEWP-IX) TO TRUE
044200              ADD 1 TO RC-COMMON-USERS
044300              ADD 1 TO WS-PAIR-COUNT
044400              SET WS-PAIR-IX TO WS-PAIR-COUNT
044500              SET WS-PAIR-OLD-IX (WS-PAIR-IX) TO WS-OLDP-IX
044600              SET WS-PAIR-NEW-IX (WS-PAIR-IX) TO WS-NEWP-IX
044700              SET WS-NEWP-IX TO WS-NEW-COUNT.
044800 CC012-EXIT.
044900     EXIT.
045000*
045100*----------------------------------------------------------------
045200* CC020 - FOR EVERY COMMON PAIR, RUN RC020'S OWN FIVE-FIELD
045300*   COMPARE ONCE TO WORK OUT WHICH USERS RC020 WOULD REPORT AS
045400*   CHANGED.  RESULT LEFT AS WS-OLDP-RPT-CHG AGAINST THE OLD-SIDE
045500*   ENTRY OF THE PAIR.  THIS RE-DERIVES WHAT RC020 WOULD HAVE
045600*   PUT ON CHANGE-REPORT - IT DOES NOT WRITE ANYTHING, IT ONLY
045700*   CLASSIFIES, SO CC030 BELOW KNOWS WHO STILL NEEDS AUDITING.
045800*----------------------------------------------------------------
045900 CC020-MARK-REPORTED-CHANGED.
046000     PERFORM  CC021-CLASSIFY-ONE-PAIR THRU CC021-EXIT
046100              VARYING WS-PAIR-IX FROM 1 BY 1
046200              UNTIL WS-PAIR-IX > WS-PAIR-COUNT.
046300     COMPUTE  RC-UNCHANGED-USERS =
046400              RC-COMMON-USERS - RC-REPORTED-CHANGED.
046500 CC020-EXIT.
046600     EXIT.
046700*
046800 CC021-CLASSIFY-ONE-PAIR.
046900     SET      WS-OLDP-IX TO WS-PAIR-OLD-IX (WS-PAIR-IX).
047000     SET      WS-NEWP-IX TO WS-PAIR-NEW-IX (WS-PAIR-IX).
047100     MOVE     "N" TO WS-USER-MISSED.
047200     PERFORM  CC040-COMPARE-FIVE-FIELDS THRU CC040-EXIT.
047300     IF       THIS-USER-MISSED
047400              SET OLDP-REPORTED-CHANGED (WS-OLDP-IX) TO TRUE
047500              ADD 1 TO RC-REPORTED-CHANGED.
047600 CC021-EXIT.
047700     EXIT.
047800*
047900*----------------------------------------------------------------
048000* CC030 - THE ACTUAL AUDIT.  FOR EVERY PAIR NOT MARKED CHANGED
048100*   BY CC020, RE-RUN THE FIVE-FIELD COMPARE A SECOND TIME AND
048200*   RECORD ANY DIFFERENCE FOUND AS A MISSED CHANGE.  A CORRECT
048300*   RC020 CANNOT DISAGREE WITH ITSELF, SO THIS PASS EXISTS ONLY
048400*   TO PROVE THAT, NOT TO FIND NEW BUSINESS.
048500*----------------------------------------------------------------
048600 CC030-VERIFY-UNCHANGED-USERS.
048700     PERFORM  CC031-VERIFY-ONE-PAIR THRU CC031-EXIT
048800              VARYING WS-PAIR-IX FROM 1 BY 1
048900              UNTIL WS-PAIR-IX > WS-PAIR-COUNT.
049000 CC030-EXIT.
049100     EXIT.
049200*
049300 CC031-VERIFY-ONE-PAIR.
049400     SET      WS-OLDP-IX TO WS-PAIR-OLD-IX (WS-PAIR-IX).
049500     IF       OLDP-REPORTED-CHANGED (WS-OLDP-IX)
049600              GO TO CC031-EXIT.
049700     SET      WS-NEWP-IX TO WS-PAIR-NEW-IX (WS-PAIR-IX).
049800     MOVE     "N" TO WS-USER-MISSED.
049900     PERFORM  CC039-COMPARE-AND-RECORD THRU CC039-EXIT.
050000     IF       THIS-USER-MISSED
050100              ADD 1 TO RC-MISSED-USERS.
050200 CC031-EXIT.
050300     EXIT.
050400*
050500*----------------------------------------------------------------
050600* CC039 - LIKE CC040 BELOW BUT EACH DETECTED DIFFERENCE IS ALSO
050700*   APPENDED TO WS-MISSED-TABLE FOR THE REPORT, RATHER THAN JUST
050800*   SETTING THE SWITCH.  THE FIVE MOVE/PERFORM PAIRS ARE THE SAME
050900*   FIVE FIELDS IN THE SAME ORDER AS RC020's CC020.
051000*----------------------------------------------------------------
051100 CC039-COMPARE-AND-RECORD.
051200     MOVE     "NAME"      TO WS-CMP-FIELD-NAME.
051300     MOVE     WS-OLDP-NAME (WS-OLDP-IX)  TO WS-CMP-OLD-VALUE.
051400     MOVE     WS-NEWP-NAME (WS-NEWP-IX)  TO WS-CMP-NEW-VALUE.
051500     PERFORM  CC050-VERIFY-ONE-FIELD THRU CC050-EXIT.
051600*
051700     MOVE     "TITLE"     TO WS-CMP-FIELD-NAME.
051800     MOVE     WS-OLDP-TITLE (WS-OLDP-IX) TO WS-CMP-OLD-VALUE.
051900     MOVE     WS-NEWP-TITLE (WS-NEWP-IX) TO WS-CMP-NEW-VALUE.
052000     PERFORM  CC050-VERIFY-ONE-FIELD THRU CC050-EXIT.
052100*
052200     MOVE     "PHONE"     TO WS-CMP-FIELD-NAME.
052300     MOVE     WS-OLDP-PHONE (WS-OLDP-IX) TO WS-CMP-OLD-VALUE.
052400     MOVE     WS-NEWP-PHONE (WS-NEWP-IX) TO WS-CMP-NEW-VALUE.
052500     PERFORM  CC050-VERIFY-ONE-FIELD THRU CC050-EXIT.
052600*
052700     MOVE     "FAX"       TO WS-CMP-FIELD-NAME.
052800     MOVE     WS-OLDP-FAX (WS-OLDP-IX)   TO WS-CMP-OLD-VALUE.
052900     MOVE     WS-NEWP-FAX (WS-NEWP-IX)   TO WS-CMP-NEW-VALUE.
053000     PERFORM  CC050-VERIFY-ONE-FIELD THRU CC050-EXIT.
053100*
053200     MOVE     "LOCATION"  TO WS-CMP-FIELD-NAME.
053300     MOVE     WS-OLDP-LOC (WS-OLDP-IX)   TO WS-CMP-OLD-VALUE.
053400     MOVE     WS-NEWP-LOC (WS-NEWP-IX)   TO WS-CMP-NEW-VALUE.
053500     PERFORM  CC050-VERIFY-ONE-FIELD THRU CC050-EXIT.
053600 CC039-EXIT.
053700     EXIT.
053800*
053900*----------------------------------------------------------------
054000* CC040 - SAME FIVE-FIELD WALK AS CC039 BUT USED ONLY TO SET
054100*   WS-USER-MISSED (VIA CC060) DURING CC020's CLASSIFICATION
054200*   PASS - NOTHING IS WRITTEN TO WS-MISSED-TABLE HERE.
054300*----------------------------------------------------------------
054400 CC040-COMPARE-FIVE-FIELDS.
054500     MOVE     "NAME"      TO WS-CMP-FIELD-NAME.
054600     MOVE     WS-OLDP-NAME (WS-OLDP-IX)  TO WS-CMP-OLD-VALUE.
054700     MOVE     WS-NEWP-NAME (WS-NEWP-IX)  TO WS-CMP-NEW-VALUE.
054800     PERFORM  CC060-CLASSIFY-ONE-FIELD THRU CC060-EXIT.
054900*
055000     MOVE     "TITLE"     TO WS-CMP-FIELD-NAME.
055100     MOVE     WS-OLDP-TITLE (WS-OLDP-IX) TO WS-CMP-OLD-VALUE.
055200     MOVE     WS-NEWP-TITLE (WS-NEWP-IX) TO WS-CMP-NEW-VALUE.
055300     PERFORM  CC060-CLASSIFY-ONE-FIELD THRU CC060-EXIT.
055400*
055500     MOVE     "PHONE"     TO WS-CMP-FIELD-NAME.
055600     MOVE     WS-OLDP-PHONE (WS-OLDP-IX) TO WS-CMP-OLD-VALUE.
055700     MOVE     WS-NEWP-PHONE (WS-NEWP-IX) TO WS-CMP-NEW-VALUE.
055800     PERFORM  CC060-CLASSIFY-ONE-FIELD THRU CC060-EXIT.
055900*
056000     MOVE     "FAX"       TO WS-CMP-FIELD-NAME.
056100     MOVE     WS-OLDP-FAX (WS-OLDP-IX)   TO WS-CMP-OLD-VALUE.
056200     MOVE     WS-NEWP-FAX (WS-NEWP-IX)   TO WS-CMP-NEW-VALUE.
056300     PERFORM  CC060-CLASSIFY-ONE-FIELD THRU CC060-EXIT.
056400*
056500     MOVE     "LOCATION"  TO WS-CMP-FIELD-NAME.
056600     MOVE     WS-OLDP-LOC (WS-OLDP-IX)   TO WS-CMP-OLD-VALUE.
056700     MOVE     WS-NEWP-LOC (WS-NEWP-IX)   TO WS-CMP-NEW-VALUE.
056800     PERFORM  CC060-CLASSIFY-ONE-FIELD THRU CC060-EXIT.
056900 CC040-EXIT.
057000     EXIT.
057100*
057200*----------------------------------------------------------------
057300* CC050/CC060 - THE COMMON GUTS OF THE COMPARE, SHARED BY THE
057400*   CLASSIFY PASS (CC040) AND THE RECORD PASS (CC039).  BOTH
057500*   NORMALIZE OLD/NEW VIA MAPS20 EXACTLY AS RC020's CC030 DOES;
057600*   CC050 GOES ON TO APPEND A MISSED-CHANGE ENTRY, CC060 ONLY
057700*   SETS THE SWITCH.
057800*----------------------------------------------------------------
057900 CC050-VERIFY-ONE-FIELD.
058000     PERFORM  ZZ080-NORMALIZE-PAIR THRU ZZ080-EXIT.
058100     IF       WS-OLD-NORM = WS-NEW-NORM
058200              GO TO CC050-EXIT.
058300     MOVE     "Y" TO WS-USER-MISSED.
058400     IF       WS-MISSED-COUNT >= RC-MISSED-CAPACITY
058500              MOVE "Y" TO WS-MISSED-FULL
058600              GO TO CC050-EXIT.
058700     PERFORM  ZZ081-SIMILARITY-OF-PAIR THRU ZZ081-EXIT.
058800     ADD      1 TO WS-MISSED-COUNT.
058900     ADD      1 TO RC-MISSED-FIELD-CHGS.
059000     SET      WS-MISS-IX TO WS-MISSED-COUNT.
059100     MOVE     WS-OLDP-NAME (WS-OLDP-IX)
059200                                TO WS-MISS-USER-NAME (WS-MISS-IX).
059300     MOVE     WS-OLDP-CHI (WS-OLDP-IX)
059400                                TO WS-MISS-USER-CHI (WS-MISS-IX).
059500     MOVE     WS-CMP-FIELD-NAME TO WS-MISS-FIELD-NAME (WS-MISS-IX).
059600     MOVE     WS-CMP-OLD-VALUE  TO WS-MISS-OLD-VALUE (WS-MISS-IX).
059700     MOVE     WS-CMP-NEW-VALUE  TO WS-MISS-NEW-VALUE (WS-MISS-IX).
059800     MOVE     MAPS20-RATIO      TO WS-MISS-SIMILARITY (WS-MISS-IX).
059900     PERFORM  ZZ082-CLASSIFY-CHANGE-TYPE THRU ZZ082-EXIT.
060000     MOVE     WS-COL-LABEL      TO WS-MISS-CHANGE-TYPE (WS-MISS-IX).
060100 CC050-EXIT.
060200     EXIT.
060300*
060400 CC060-CLASSIFY-ONE-FIELD.
060500     PERFORM  ZZ080-NORMALIZE-PAIR THRU ZZ080-EXIT.
060600     IF       WS-OLD-NORM NOT = WS-NEW-NORM
060700              MOVE "Y" TO WS-USER-MISSED.
060800 CC060-EXIT.
060900     EXIT.
061000*
061100*----------------------------------------------------------------
061200* DD010 - VERIFY-REPORT: HEADER, SUMMARY COUNTERS (WORDED TO
061300*   MATCH RC020's CHANGE-REPORT, PER THE 21/07/09 CHANGE ABOVE),
061400*   MISSED-CHANGE DETAIL, CONFIDENCE OR ACCURACY LINE.
061500*----------------------------------------------------------------
061600 DD010-WRITE-VERIFY-REPORT.
061700     MOVE     ALL "=" TO WS-PRINT-LINE.
061800     WRITE    RC-VERIFY-REPORT-LINE FROM WS-PRINT-LINE.
061900     MOVE     SPACES TO WS-PRINT-LINE.
062000     MOVE     "PHONE LIST CHANGE VERIFICATION REPORT" TO WS-PRINT-LINE.
062100     WRITE    RC-VERIFY-REPORT-LINE FROM WS-PRINT-LINE.
062200     MOVE     ALL "=" TO WS-PRINT-LINE.
062300     WRITE    RC-VERIFY-REPORT-LINE FROM WS-PRINT-LINE.
062400     MOVE     SPACES TO WS-PRINT-LINE.
062500     STRING   "Generated: " DELIMITED SIZE
062600              WS-RUN-DATE-DISPLAY DELIMITED SIZE
062700              INTO WS-PRINT-LINE.
062800     WRITE    RC-VERIFY-REPORT-LINE FROM WS-PRINT-LINE.
062900     MOVE     SPACES TO WS-PRINT-LINE.
063000     WRITE    RC-VERIFY-REPORT-LINE FROM WS-PRINT-LINE.
063100*
063200     MOVE     "SUMMARY STATISTICS" TO WS-PRINT-LINE.
063300     WRITE    RC-VERIFY-REPORT-LINE FROM WS-PRINT-LINE.
063400     MOVE     ALL "-" TO WS-PRINT-LINE (1:18).
063500     WRITE    RC-VERIFY-REPORT-LINE FROM WS-PRINT-LINE.
063600*
063700     MOVE     RC-COMMON-USERS TO WS-EDIT-NUM.
063800     STRING   "  Common users analyzed......" DELIMITED SIZE
063900              WS-EDIT-NUM DELIMITED SIZE INTO WS-PRINT-LINE.
064000     WRITE    RC-VERIFY-REPORT-LINE FROM WS-PRINT-LINE.
064100*
064200     MOVE     RC-REPORTED-CHANGED TO WS-EDIT-NUM.
064300     STRING   "  Users with changes........." DELIMITED SIZE
064400              WS-EDIT-NUM DELIMITED SIZE INTO WS-PRINT-LINE.
064500     WRITE    RC-VERIFY-REPORT-LINE FROM WS-PRINT-LINE.
064600*
064700     MOVE     RC-UNCHANGED-USERS TO WS-EDIT-NUM.
064800     STRING   "  Users marked unchanged....." DELIMITED SIZE
064900              WS-EDIT-NUM DELIMITED SIZE INTO WS-PRINT-LINE.
065000     WRITE    RC-VERIFY-REPORT-LINE FROM WS-PRINT-LINE.
065100*
065200     MOVE     RC-MISSED-USERS TO WS-EDIT-NUM.
065300     STRING   "  Users with missed changes.." DELIMITED SIZE
065400              WS-EDIT-NUM DELIMITED SIZE INTO WS-PRINT-LINE.
065500     WRITE    RC-VERIFY-REPORT-LINE FROM WS-PRINT-LINE.
065600*
065700     MOVE     RC-MISSED-FIELD-CHGS TO WS-EDIT-NUM.
065800     STRING   "  Total missed field changes." DELIMITED SIZE
065900              WS-EDIT-NUM DELIMITED SIZE INTO WS-PRINT-LINE.
066000     WRITE    RC-VERIFY-REPORT-LINE FROM WS-PRINT-LINE.
066100     MOVE     SPACES TO WS-PRINT-LINE.
066200     WRITE    RC-VERIFY-REPORT-LINE FROM WS-PRINT-LINE.
066300*
066400     MOVE     "MISSED CHANGE DETAIL" TO WS-PRINT-LINE.
066500     WRITE    RC-VERIFY-REPORT-LINE FROM WS-PRINT-LINE.
066600     MOVE     ALL "-" TO WS-PRINT-LINE (1:20).
066700     WRITE    RC-VERIFY-REPORT-LINE FROM WS-PRINT-LINE.
066800     IF       WS-MISSED-COUNT = ZERO
066900              MOVE SPACES TO WS-PRINT-LINE
067000              MOVE "  None" TO WS-PRINT-LINE
067100              WRITE RC-VERIFY-REPORT-LINE FROM WS-PRINT-LINE
067200     ELSE
067300              PERFORM DD011-WRITE-ONE-MISSED-ENTRY THRU DD011-EXIT
067400                      VARYING WS-MISS-IX FROM 1 BY 1
067500                      UNTIL WS-MISS-IX > WS-MISSED-COUNT
067600     END-IF.
067700     MOVE     SPACES TO WS-PRINT-LINE.
067800     WRITE    RC-VERIFY-REPORT-LINE FROM WS-PRINT-LINE.
067900*
068000     PERFORM  DD020-WRITE-CONFIDENCE-LINE THRU DD020-EXIT.
068100 DD010-EXIT.
068200     EXIT.
068300*
068400 DD011-WRITE-ONE-MISSED-ENTRY.
068500     MOVE     SPACES TO WS-PRINT-LINE.
068600     IF       WS-MISS-USER-CHI (WS-MISS-IX) = SPACES
068700              STRING "  " DELIMITED SIZE
068800                     WS-MISS-USER-NAME (WS-MISS-IX) DELIMITED SIZE
068900                     INTO WS-PRINT-LINE
069000     ELSE
069100              STRING "  " DELIMITED SIZE
069200                     WS-MISS-USER-NAME (WS-MISS-IX) DELIMITED SIZE
069300                     " (" DELIMITED SIZE
069400                     WS-MISS-USER-CHI (WS-MISS-IX) DELIMITED SIZE
069500                     ")" DELIMITED SIZE
069600                     INTO WS-PRINT-LINE
069700     END-IF.
069800     WRITE    RC-VERIFY-REPORT-LINE FROM WS-PRINT-LINE.
069900     STRING   "    Field: " DELIMITED SIZE
070000              WS-MISS-FIELD-NAME (WS-MISS-IX) DELIMITED SPACE
070100              INTO WS-PRINT-LINE.
070200     WRITE    RC-VERIFY-REPORT-LINE FROM WS-PRINT-LINE.
070300     STRING   "    Type:  " DELIMITED SIZE
070400              WS-MISS-CHANGE-TYPE (WS-MISS-IX) DELIMITED SIZE
070500              INTO WS-PRINT-LINE.
070600     WRITE    RC-VERIFY-REPORT-LINE FROM WS-PRINT-LINE.
070700     STRING   "    Old:   " DELIMITED SIZE
070800              WS-MISS-OLD-VALUE (WS-MISS-IX) DELIMITED SIZE
070900              INTO WS-PRINT-LINE.
071000     WRITE    RC-VERIFY-REPORT-LINE FROM WS-PRINT-LINE.
071100     STRING   "    New:   " DELIMITED SIZE
071200              WS-MISS-NEW-VALUE (WS-MISS-IX) DELIMITED SIZE
071300              INTO WS-PRINT-LINE.
071400     WRITE    RC-VERIFY-REPORT-LINE FROM WS-PRINT-LINE.
071500     MOVE     WS-MISS-SIMILARITY (WS-MISS-IX) TO WS-EDIT-SIM.
071600     STRING   "    Similarity: " DELIMITED SIZE
071700              WS-EDIT-SIM DELIMITED SIZE
071800              INTO WS-PRINT-LINE.
071900     WRITE    RC-VERIFY-REPORT-LINE FROM WS-PRINT-LINE.
072000 DD011-EXIT.
072100     EXIT.
072200*
072300*----------------------------------------------------------------
072400* DD020 - THE COMMITTEE'S HEADLINE FIGURE.  IF UNCHANGED-USERS IS
072500*   ZERO OR NOTHING WAS MISSED, THE REPORT STATES FULL
072600*   CONFIDENCE; OTHERWISE THE ACCURACY RATE IS SHOWN TO ONE
072700*   DECIMAL PLACE.
072800*----------------------------------------------------------------
072900 DD020-WRITE-CONFIDENCE-LINE.
073000     MOVE     SPACES TO WS-PRINT-LINE.
073100     IF       WS-MISSED-COUNT = ZERO OR RC-UNCHANGED-USERS = ZERO
073200              MOVE "Confidence: 100.0% (full confidence)"
073300                   TO WS-PRINT-LINE
073400              WRITE RC-VERIFY-REPORT-LINE FROM WS-PRINT-LINE
073500              GO TO DD020-EXIT.
073600     COMPUTE  WS-ACC-WORK ROUNDED =
073700              (RC-UNCHANGED-USERS - RC-MISSED-USERS)
073800              / RC-UNCHANGED-USERS * 100.
073900     MOVE     WS-ACC-WORK TO WS-EDIT-ACC.
074000     STRING   "Accuracy rate: " DELIMITED SIZE
074100              WS-EDIT-ACC DELIMITED SIZE
074200              "%" DELIMITED SIZE
074300              INTO WS-PRINT-LINE.
074400     WRITE    RC-VERIFY-REPORT-LINE FROM WS-PRINT-LINE.
074500 DD020-EXIT.
074600     EXIT.
074700*
074800*----------------------------------------------------------------
074900* ZZ010/ZZ011 - BUILD THE MATCH KEY, IDENTICAL RULE TO RC020's
075000*   ZZ010/ZZ011 - NORMALIZED NAME PLUS "|" AND LOCAL NAME WHEN
075100*   GIVEN.
075200*----------------------------------------------------------------
075300 ZZ010-BUILD-KEY.
075400     MOVE     SPACES TO MAPS20-STRING-A.
075500     MOVE     RC-PHON-NAME OF RC-OLD-PHONE-RECORD TO MAPS20-STRING-A.
075600     SET      MAPS20-NORM-NAME TO TRUE.
075700     CALL     "MAPS20" USING MAPS20-WS.
075800     MOVE     SPACES TO WS-KEY-BUILD.
075900     IF       RC-PHON-CHI-NAME OF RC-OLD-PHONE-RECORD = SPACES
076000              MOVE MAPS20-RESULT TO WS-KEY-BUILD
076100              GO TO ZZ010-EXIT.
076200     STRING   MAPS20-RESULT DELIMITED BY SPACE
076300              "|" DELIMITED SIZE
076400              RC-PHON-CHI-NAME OF RC-OLD-PHONE-RECORD
076500                   DELIMITED BY SPACE
076600              INTO WS-KEY-BUILD.
076700 ZZ010-EXIT.
076800     EXIT.
076900*
077000 ZZ011-BUILD-KEY-NEW.
077100     MOVE     SPACES TO MAPS20-STRING-A.
077200     MOVE     RC-PHON-NAME OF RC-NEW-PHONE-RECORD TO MAPS20-STRING-A.
077300     SET      MAPS20-NORM-NAME TO TRUE.
077400     CALL     "MAPS20" USING MAPS20-WS.
077500     MOVE     SPACES TO WS-KEY-BUILD.
077600     IF       RC-PHON-CHI-NAME OF RC-NEW-PHONE-RECORD = SPACES
077700              MOVE MAPS20-RESULT TO WS-KEY-BUILD
077800              GO TO ZZ011-EXIT.
077900     STRING   MAPS20-RESULT DELIMITED BY SPACE
078000              "|" DELIMITED SIZE
078100              RC-PHON-CHI-NAME OF RC-NEW-PHONE-RECORD
078200                   DELIMITED BY SPACE
078300              INTO WS-KEY-BUILD.
078400 ZZ011-EXIT.
078500     EXIT.
078600*
078700*----------------------------------------------------------------
078800* ZZ070 - EDIT THE RUN DATE, SAME CENTURY-WINDOWED RULE AS
078900*   RC020's ZZ070.
079000*----------------------------------------------------------------
079100 ZZ070-EDIT-RUN-DATE.
079200     MOVE     SPACES TO WS-RUN-DATE-DISPLAY.
079300     IF       WS-RDUK-YY IS GREATER THAN OR EQUAL TO 50
079400              MOVE 19 TO WS-RD-CENTURY
079500     ELSE
079600              MOVE 20 TO WS-RD-CENTURY
079700     END-IF.
079800     MOVE     WS-RDUK-DD TO WS-RUN-DATE-DISPLAY (1:2).
079900     MOVE     "/"        TO WS-RDB-CHAR (3).
080000     MOVE     WS-RDUK-MM TO WS-RUN-DATE-DISPLAY (4:2).
080100     MOVE     "/"        TO WS-RDB-CHAR (6).
080200     MOVE     WS-RD-CENTURY TO WS-RUN-DATE-DISPLAY (7:2).
080300     MOVE     WS-RDUK-YY    TO WS-RUN-DATE-DISPLAY (9:2).
080400 ZZ070-EXIT.
080500     EXIT.
080600*
080700*----------------------------------------------------------------
080800* ZZ080/ZZ081/ZZ082 - THE MAPS20 CALLS SHARED BY CC050 AND CC060,
080900*   IDENTICAL RULES TO RC020's CC030.
081000*----------------------------------------------------------------
081100 ZZ080-NORMALIZE-PAIR.
081200     MOVE     "N" TO WS-OLD-TRIM-EMPTY.
081300     IF       WS-CMP-OLD-VALUE = SPACES
081400              MOVE "Y" TO WS-OLD-TRIM-EMPTY.
081500     MOVE     "N" TO WS-NEW-TRIM-EMPTY.
081600     IF       WS-CMP-NEW-VALUE = SPACES
081700              MOVE "Y" TO WS-NEW-TRIM-EMPTY.
081800*
081900     MOVE     SPACES            TO MAPS20-STRING-A.
082000     MOVE     WS-CMP-OLD-VALUE  TO MAPS20-STRING-A.
082100     SET      MAPS20-NORM-VALUE TO TRUE.
082200     CALL     "MAPS20" USING MAPS20-WS.
082300     MOVE     MAPS20-RESULT     TO WS-OLD-NORM.
082400*
082500     MOVE     SPACES            TO MAPS20-STRING-A.
082600     MOVE     WS-CMP-NEW-VALUE  TO MAPS20-STRING-A.
082700     SET      MAPS20-NORM-VALUE TO TRUE.
082800     CALL     "MAPS20" USING MAPS20-WS.
082900     MOVE     MAPS20-RESULT     TO WS-NEW-NORM.
083000 ZZ080-EXIT.
083100     EXIT.
083200*
083300 ZZ081-SIMILARITY-OF-PAIR.
083400     MOVE     SPACES            TO MAPS20-STRING-A MAPS20-STRING-B.
083500     MOVE     WS-OLD-NORM       TO MAPS20-STRING-A.
083600     MOVE     WS-NEW-NORM       TO MAPS20-STRING-B.
083700     SET      MAPS20-SIMILARITY TO TRUE.
083800     CALL     "MAPS20" USING MAPS20-WS.
083900 ZZ081-EXIT.
084000     EXIT.
084100*
084200 ZZ082-CLASSIFY-CHANGE-TYPE.
084300     EVALUATE TRUE
084400         WHEN OLD-TRIM-IS-EMPTY AND NOT NEW-TRIM-IS-EMPTY
084500              MOVE "Added" TO WS-COL-LABEL
084600         WHEN NOT OLD-TRIM-IS-EMPTY AND NEW-TRIM-IS-EMPTY
084700              MOVE "Removed" TO WS-COL-LABEL
084800         WHEN MAPS20-RATIO > 0.80
084900              MOVE "Minor Change (Possible Typo)" TO WS-COL-LABEL
085000         WHEN MAPS20-RATIO > 0.50
085100              MOVE "Moderate Change" TO WS-COL-LABEL
085200         WHEN OTHER
085300              MOVE "Major Change" TO WS-COL-LABEL
085400     END-EVALUATE.
085500 ZZ082-EXIT.
085600     EXIT.
085700
