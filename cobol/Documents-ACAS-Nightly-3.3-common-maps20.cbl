000100******************************************************************
000200*                                                                *
000300*        NAME / VALUE NORMALIZATION AND SIMILARITY RATIO         *
000400*             (RATCLIFF / OBERSHELP LONGEST BLOCK)               *
000500******************************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*================================
000900*
001000*
001100     PROGRAM-ID.          MAPS20.
001200*
001300*    AUTHOR.              V B COEN FBCS, FIDM, FIDPM.
001400*                         FOR APPLEWOOD COMPUTERS.
001500*
001600*    INSTALLATION.        APPLEWOOD COMPUTERS - RC SUITE.
001700*
001800*    DATE-WRITTEN.        03/09/89.
001900*
002000*    DATE-COMPILED.
002100*
002200*    SECURITY.            COPYRIGHT (C) 1989 - 2026 & LATER,
002300*                         VINCENT BRYAN COEN.
002400*                         DISTRIBUTED UNDER THE GNU GENERAL
002500*                         PUBLIC LICENSE. SEE FILE COPYING.
002600*
002700*    REMARKS.             SHARED STRING ROUTINES FOR THE RC
002800*                         (RECORD COMPARE) SUITE - CALLED BY
002900*                         RC020 AND RC030 TO BUILD MATCH KEYS,
003000*                         NORMALIZE FIELD VALUES FOR CHANGE
003100*                         DETECTION, AND SCORE A SIMILARITY
003200*                         RATIO BETWEEN TWO NORMALIZED VALUES.
003300*
003400*    VERSION.             SEE PROG-NAME IN WS.
003500*
003600*    CALLED MODULES.      NONE.
003700*
003800*    FUNCTIONS USED.      NONE - INTRINSIC FUNCTIONS DELIBERATELY
003900*                         AVOIDED, SEE ZZ010/ZZ020/ZZ030 BELOW.
004000*
004100* CHANGES:
004200* 03/09/89 VBC - 1.0.00 CREATED - SPLIT OUT OF RC020 SO A LATER
004300*                       AUDIT PASS COULD RE-USE THE IDENTICAL
004400*                       NORMALIZE/COMPARE RULES.                   RC0089
004500* 19/02/90 VBC - 1.0.01 ADDED MAPS20-SIMILARITY FUNCTION USING
004600*                       AN EXPLICIT SEGMENT STACK RATHER THAN
004700*                       A RECURSIVE CALL - KEEPS THIS A PLAIN
004800*                       (NON-RECURSIVE) PROGRAM-ID.
004900* 11/07/91 DPH - 1.0.02 FIX: EMPTY/EMPTY COMPARE NOW RETURNS
005000*                       1.00 INSTEAD OF ABENDING ON DIVIDE.        RC0191
005100* 24/03/93 VBC - 1.0.03 ROUNDING OF MAPS20-RATIO CONFIRMED
005200*                       HALF-UP TO MATCH THE PHONE REPORT COLUMN.
005300* 16/11/95 MJT - 1.0.04 NAME NORMALIZE NOW STRIPS PERIODS AS
005400*                       WELL AS COMMAS - "J.SMITH" AND "J SMITH"
005500*                       WERE KEYING AS TWO DIFFERENT PEOPLE.       RC0395
005600* 09/06/98 VBC - 1.0.05 Y2K REVIEW - THIS PROGRAM HOLDS NO DATE
005700*                       FIELDS OF ITS OWN, NOTHING TO CHANGE.
005800*                       LOGGED PER THE 1998 MILLENNIUM AUDIT.      Y2K098
005900* 14/05/02 VBC - 1.0.06 CLASS ALPHA-LOWER WAS MISSING LOWER
006000*                       ACCENTED CHARACTERS ON THE AS/400 BUILD -
006100*                       NOT AN ISSUE ON THIS PLATFORM, NOTED ONLY.
006200* 08/01/09 DPH - 1.0.07 COMMENT CLEAN-UP DURING THE GENERAL
006300*                       LEDGER CONVERSION PROJECT - NO LOGIC
006400*                       CHANGE.
006500* 18/11/25 VBC - 1.0.08 FIX: EMPTY/EMPTY COMPARE RATIO CHECKED
006600*                       AGAIN AFTER RC020 REWRITE - STILL 1.00,
006700*                       STILL CORRECT, RE-CONFIRMED.               RC2018
006800* 10/08/26 VBC - 1.0.09 ZZ021 WAS COLLAPSING A WHOLE RUN OF
006900*                       SPACES DOWN TO ONE, SAME AS ZZ020 - A
007000*                       VALUE FIELD RE-KEYED WITH THREE OR MORE
007100*                       SPACES WAS THEREFORE COMING OUT IDENTICAL
007200*                       TO ONE RE-KEYED WITH JUST TWO.  REWRITTEN
007300*                       AS A STRICT LEFT-TO-RIGHT PAIR COLLAPSE SO
007400*                       AN ODD RUN LEAVES ITS TELL-TALE SPARE
007500*                       SPACE BEHIND.                              RC0826
007600*
007700******************************************************************
007800*
007900 ENVIRONMENT              DIVISION.
008000*================================
008100*
008200 CONFIGURATION            SECTION.
008300 SPECIAL-NAMES.
008400     C01                  IS TOP-OF-FORM
008500     CLASS ALPHA-UPPER    IS "A" THRU "Z"
008600     CLASS ALPHA-LOWER    IS "a" THRU "z"
008700     UPSI-0               IS RC-DEBUG-SWITCH.
008800*
008900 DATA                     DIVISION.
009000*================================
009100*
009200 WORKING-STORAGE          SECTION.
009300*-------------------------------
009400 77  PROG-NAME             PIC X(15) VALUE "MAPS20 (1.0.09)".
009500*
009600 01  WS-ALPHABETS.
009700     03  WS-UPPER-ALPHA    PIC X(26)
009800         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009900     03  WS-LOWER-ALPHA    PIC X(26)
010000         VALUE "abcdefghijklmnopqrstuvwxyz".
010100     03  FILLER            PIC X(02) VALUE SPACES.
010200*
010300 01  WS-A-AREA             VALUE SPACES.
010400     03  WS-A-STRING       PIC X(64).
010500 01  WS-A-BYTES REDEFINES WS-A-AREA.
010600     03  WS-A-BYTE         PIC X       OCCURS 64.
010700*
010800 01  WS-B-AREA             VALUE SPACES.
010900     03  WS-B-STRING       PIC X(64).
011000 01  WS-B-BYTES REDEFINES WS-B-AREA.
011100     03  WS-B-BYTE         PIC X       OCCURS 64.
011200*
011300 01  WS-R-AREA             VALUE SPACES.
011400     03  WS-R-STRING       PIC X(64).
011500 01  WS-R-BYTES REDEFINES WS-R-AREA.
011600     03  WS-R-BYTE         PIC X       OCCURS 64.
011700*
011800 01  WS-WORK.
011900     03  WS-IDX-1          BINARY-CHAR UNSIGNED VALUE ZERO.
012000     03  WS-IDX-2          BINARY-CHAR UNSIGNED VALUE ZERO.
012100     03  WS-OUT-PTR        BINARY-CHAR UNSIGNED VALUE ZERO.
012200     03  WS-LEN-A          BINARY-CHAR UNSIGNED VALUE ZERO.
012300     03  WS-LEN-B          BINARY-CHAR UNSIGNED VALUE ZERO.
012400     03  WS-PREV-SPACE     PIC X       VALUE "N".
012500         88  WS-WAS-SPACE              VALUE "Y".
012600     03  WS-LEAD-DONE      PIC X       VALUE "N".
012700         88  WS-LEADING-DONE           VALUE "Y".
012800     03  FILLER            PIC X(02)   VALUE SPACES.
012900*
013000 01  WS-SIMILARITY-WORK.
013100     03  WS-TOTAL-LEN      BINARY-SHORT UNSIGNED VALUE ZERO.
013200     03  WS-MATCHED-CHARS  BINARY-SHORT UNSIGNED VALUE ZERO.
013300     03  WS-BEST-LEN       BINARY-CHAR  UNSIGNED VALUE ZERO.
013400     03  WS-BEST-A-START   BINARY-CHAR  UNSIGNED VALUE ZERO.
013500     03  WS-BEST-B-START   BINARY-CHAR  UNSIGNED VALUE ZERO.
013600     03  WS-TRY-LEN        BINARY-CHAR  UNSIGNED VALUE ZERO.
013700     03  WS-IA             BINARY-CHAR  UNSIGNED VALUE ZERO.
013800     03  WS-IB             BINARY-CHAR  UNSIGNED VALUE ZERO.
013900     03  WS-STACK-TOP      BINARY-CHAR  UNSIGNED VALUE ZERO.
014000     03  WS-CUR-A1         BINARY-CHAR  UNSIGNED VALUE ZERO.
014100     03  WS-CUR-A2         BINARY-CHAR  UNSIGNED VALUE ZERO.
014200     03  WS-CUR-B1         BINARY-CHAR  UNSIGNED VALUE ZERO.
014300     03  WS-CUR-B2         BINARY-CHAR  UNSIGNED VALUE ZERO.
014400     03  WS-RATIO-DIVISOR  BINARY-SHORT UNSIGNED VALUE ZERO.
014500     03  FILLER            PIC X(04)    VALUE SPACES.
014600*
014700*  EXPLICIT SEGMENT STACK REPLACES THE RECURSION OF THE
014800*  TEXTBOOK RATCLIFF/OBERSHELP ALGORITHM - EACH ENTRY IS ONE
014900*  PENDING (A-RANGE, B-RANGE) PAIR STILL TO BE SEARCHED FOR
015000*  ITS OWN LONGEST COMMON BLOCK.
015100*
015200 01  WS-SEGMENT-STACK.
015300     03  WS-SEG-ENTRY      OCCURS 40 TIMES.
015400         05  WS-SEG-A1     BINARY-CHAR UNSIGNED.
015500         05  WS-SEG-A2     BINARY-CHAR UNSIGNED.
015600         05  WS-SEG-B1     BINARY-CHAR UNSIGNED.
015700         05  WS-SEG-B2     BINARY-CHAR UNSIGNED.
015800         05  FILLER        PIC X(02)   VALUE SPACES.
015900*
016000 LINKAGE                  SECTION.
016100*================================
016200*
016300 COPY "wsrcfunc.cob".
016400*
016500 PROCEDURE DIVISION       USING MAPS20-WS.
016600*=======================================
016700*
016800 MAIN.
016900     IF       MAPS20-NORM-NAME
017000              PERFORM NORMALIZE-NAME  THRU NORMALIZE-NAME-EXIT
017100              GO TO MAIN-EXIT.
017200*
017300     IF       MAPS20-NORM-VALUE
017400              PERFORM NORMALIZE-VALUE THRU NORMALIZE-VALUE-EXIT
017500              GO TO MAIN-EXIT.
017600*
017700     IF       MAPS20-SIMILARITY
017800              PERFORM SIMILARITY-RATIO THRU SIMILARITY-EXIT
017900              GO TO MAIN-EXIT.
018000*
018100 MAIN-EXIT.
018200     GOBACK.
018300*
018400*----------------------------------------------------------------
018500* NORMALIZE-NAME - KEY BUILDING FORM.
018600*   COLLAPSE INTERNAL SPACE RUNS, TRIM, UPPERCASE, DROP
018700*   COMMAS AND PERIODS, TURN HYPHENS INTO SPACES, TRIM AGAIN.
018800*----------------------------------------------------------------
018900 NORMALIZE-NAME.
019000     MOVE     MAPS20-STRING-A  TO  WS-A-STRING.
019100     PERFORM  ZZ040-CONVERT-HYPHENS THRU ZZ040-EXIT.
019200     INSPECT  WS-A-STRING CONVERTING WS-LOWER-ALPHA
019300                                  TO WS-UPPER-ALPHA.
019400     PERFORM  ZZ030-STRIP-PUNCTUATION THRU ZZ030-EXIT.
019500     PERFORM  ZZ020-COLLAPSE-SPACES THRU ZZ020-EXIT.
019600     MOVE     WS-R-STRING TO MAPS20-RESULT.
019700 NORMALIZE-NAME-EXIT.
019800     EXIT.
019900*
020000*----------------------------------------------------------------
020100* NORMALIZE-VALUE - CHANGE DETECTION FORM.
020200*   TRIM, LOWERCASE, HYPHENS AND COMMAS BOTH TO SPACE,
020300*   COLLAPSE DOUBLE SPACES (ONE PASS), TRIM.
020400*----------------------------------------------------------------
020500 NORMALIZE-VALUE.
020600     MOVE     MAPS20-STRING-A  TO  WS-A-STRING.
020700     INSPECT  WS-A-STRING CONVERTING WS-UPPER-ALPHA
020800                                  TO WS-LOWER-ALPHA.
020900     INSPECT  WS-A-STRING REPLACING ALL "-" BY " ".
021000     INSPECT  WS-A-STRING REPLACING ALL "," BY " ".
021100     PERFORM  ZZ021-COLLAPSE-DOUBLES THRU ZZ021-EXIT.
021200     MOVE     WS-R-STRING TO MAPS20-RESULT.
021300 NORMALIZE-VALUE-EXIT.
021400     EXIT.
021500*
021600*----------------------------------------------------------------
021700* SIMILARITY-RATIO - RATCLIFF/OBERSHELP OVER MAPS20-STRING-A
021800*   AND MAPS20-STRING-B (CALLER HAS ALREADY VALUE-NORMALIZED
021900*   AND TRIMMED BOTH - TRAILING SPACES HERE ARE PADDING ONLY).
022000*----------------------------------------------------------------
022100 SIMILARITY-RATIO.
022200     MOVE     MAPS20-STRING-A TO WS-A-STRING.
022300     MOVE     MAPS20-STRING-B TO WS-B-STRING.
022400     PERFORM  ZZ010-FIND-LENGTH-A THRU ZZ010-EXIT.
022500     PERFORM  ZZ011-FIND-LENGTH-B THRU ZZ011-EXIT.
022600     COMPUTE  WS-TOTAL-LEN = WS-LEN-A + WS-LEN-B.
022700     IF       WS-TOTAL-LEN = ZERO
022800              MOVE 1.00 TO MAPS20-RATIO
022900              GO TO SIMILARITY-EXIT.
023000*
023100     MOVE     ZERO TO WS-MATCHED-CHARS WS-STACK-TOP.
023200     IF       WS-LEN-A > ZERO AND WS-LEN-B > ZERO
023300              ADD  1 TO WS-STACK-TOP
023400              MOVE 1        TO WS-SEG-A1 (WS-STACK-TOP)
023500              MOVE WS-LEN-A TO WS-SEG-A2 (WS-STACK-TOP)
023600              MOVE 1        TO WS-SEG-B1 (WS-STACK-TOP)
023700              MOVE WS-LEN-B TO WS-SEG-B2 (WS-STACK-TOP).
023800*
023900     PERFORM  ZZ050-POP-AND-MATCH THRU ZZ050-EXIT
024000              UNTIL WS-STACK-TOP = ZERO.
024100*
024200     COMPUTE  WS-RATIO-DIVISOR = WS-TOTAL-LEN.
024300     COMPUTE  MAPS20-RATIO ROUNDED =
024400              (2 * WS-MATCHED-CHARS) / WS-RATIO-DIVISOR.
024500 SIMILARITY-EXIT.
024600     EXIT.
024700*
024800*----------------------------------------------------------------
024900* ZZ010/ZZ011 - FIND TRIMMED LENGTH OF STRING A / STRING B BY
025000*   SCANNING BACK FROM POSITION 64 FOR THE LAST NON-SPACE BYTE.
025100*   NO INTRINSIC LENGTH/TRIM FUNCTION USED.
025200*----------------------------------------------------------------
025300 ZZ010-FIND-LENGTH-A.
025400     MOVE     64 TO WS-IDX-1.
025500     MOVE     ZERO TO WS-LEN-A.
025600 ZZ010-SCAN.
025700     IF       WS-IDX-1 = ZERO
025800              GO TO ZZ010-EXIT.
025900     IF       WS-A-BYTE (WS-IDX-1) NOT = SPACE
026000              MOVE WS-IDX-1 TO WS-LEN-A
026100              GO TO ZZ010-EXIT.
026200     SUBTRACT 1 FROM WS-IDX-1.
026300     GO       TO ZZ010-SCAN.
026400 ZZ010-EXIT.
026500     EXIT.
026600*
026700 ZZ011-FIND-LENGTH-B.
026800     MOVE     64 TO WS-IDX-1.
026900     MOVE     ZERO TO WS-LEN-B.
027000 ZZ011-SCAN.
027100     IF       WS-IDX-1 = ZERO
027200              GO TO ZZ011-EXIT.
027300     IF       WS-B-BYTE (WS-IDX-1) NOT = SPACE
027400              MOVE WS-IDX-1 TO WS-LEN-B
027500              GO TO ZZ011-EXIT.
027600     SUBTRACT 1 FROM WS-IDX-1.
027700     GO       TO ZZ011-SCAN.
027800 ZZ011-EXIT.
027900     EXIT.
028000*
028100*----------------------------------------------------------------
028200* ZZ020 - COLLAPSE RUNS OF SPACES TO ONE, THEN LEFT/RIGHT TRIM,
028300*   OUTPUT INTO WS-R-STRING.  USED BY NORMALIZE-NAME.
028400*----------------------------------------------------------------
028500 ZZ020-COLLAPSE-SPACES.
028600     MOVE     SPACES TO WS-R-AREA.
028700     MOVE     ZERO   TO WS-OUT-PTR.
028800     MOVE     "Y"    TO WS-PREV-SPACE.
028900     MOVE     1      TO WS-IDX-1.
029000 ZZ020-LOOP.
029100     IF       WS-IDX-1 > 64
029200              GO TO ZZ020-STRIP-TRAILING.
029300     IF       WS-A-BYTE (WS-IDX-1) = SPACE
029400              IF     WS-WAS-SPACE
029500                     GO TO ZZ020-NEXT
029600            ELSE
029700                   ADD 1 TO WS-OUT-PTR
029800                   MOVE SPACE TO WS-R-BYTE (WS-OUT-PTR)
029900                   MOVE "Y" TO WS-PREV-SPACE
030000                   GO TO ZZ020-NEXT
030100            END-IF.
030200     ADD      1 TO WS-OUT-PTR.
030300     MOVE     WS-A-BYTE (WS-IDX-1) TO WS-R-BYTE (WS-OUT-PTR).
030400     MOVE     "N" TO WS-PREV-SPACE.
030500 ZZ020-NEXT.
030600     ADD      1 TO WS-IDX-1.
030700     GO       TO ZZ020-LOOP.
030800 ZZ020-STRIP-TRAILING.
030900     IF       WS-OUT-PTR > ZERO
031000              IF     WS-R-BYTE (WS-OUT-PTR) = SPACE
031100                     SUBTRACT 1 FROM WS-OUT-PTR
031200                     GO TO ZZ020-STRIP-TRAILING.
031300 ZZ020-EXIT.
031400     EXIT.
031500*
031600*----------------------------------------------------------------
031700* ZZ021 - COLLAPSE LITERAL TWO-BYTE "  " PAIRS TO ONE SPACE, LEFT
031800*   TO RIGHT, EACH MATCHED PAIR CONSUMED ONCE AND NOT RE-SCANNED -
031900*   THIS IS NOT THE SAME AS ZZ020'S RUN COLLAPSE.  A RUN OF THREE
032000*   OR MORE SPACES IS DELIBERATELY LEFT WITH A RESIDUAL SPACE
032100*   (E.G. THREE SPACES COLLAPSE TO TWO, NOT ONE) BECAUSE THE
032200*   COMMITTEE WANTS VALUE COMPARES TO STAY SENSITIVE TO A FIELD
032300*   THAT WAS RE-KEYED WITH ODD SPACING, WHILE NAME COMPARES
032400*   (ZZ020) DO NOT CARE.  LEADING SPACES ARE SKIPPED OUTRIGHT;
032500*   TRAILING TRIM IS THE SAME BACK-STRIP AS ZZ020.  USED BY
032600*   NORMALIZE-VALUE ONLY.
032700*----------------------------------------------------------------
032800 ZZ021-COLLAPSE-DOUBLES.
032900     MOVE     SPACES TO WS-R-AREA.
033000     MOVE     ZERO   TO WS-OUT-PTR.
033100     MOVE     "N"    TO WS-LEAD-DONE.
033200     MOVE     1      TO WS-IDX-1.
033300 ZZ021-SKIP-LEAD.
033400     IF       WS-IDX-1 > 64
033500              GO TO ZZ021-STRIP-TRAILING.
033600     IF       WS-A-BYTE (WS-IDX-1) NOT = SPACE
033700              GO TO ZZ021-LOOP.
033800     ADD      1 TO WS-IDX-1.
033900     GO       TO ZZ021-SKIP-LEAD.
034000 ZZ021-LOOP.
034100     IF       WS-IDX-1 > 64
034200              GO TO ZZ021-STRIP-TRAILING.
034300     IF       WS-IDX-1 = 64
034400              GO TO ZZ021-COPY-ONE.
034500     IF       WS-A-BYTE (WS-IDX-1) = SPACE
034600              AND WS-A-BYTE (WS-IDX-1 + 1) = SPACE
034700              ADD 1 TO WS-OUT-PTR
034800              MOVE SPACE TO WS-R-BYTE (WS-OUT-PTR)
034900              ADD 2 TO WS-IDX-1
035000              GO TO ZZ021-LOOP.
035100 ZZ021-COPY-ONE.
035200     ADD      1 TO WS-OUT-PTR.
035300     MOVE     WS-A-BYTE (WS-IDX-1) TO WS-R-BYTE (WS-OUT-PTR).
035400     ADD      1 TO WS-IDX-1.
035500     GO       TO ZZ021-LOOP.
035600 ZZ021-STRIP-TRAILING.
035700     IF       WS-OUT-PTR > ZERO
035800              IF     WS-R-BYTE (WS-OUT-PTR) = SPACE
035900                     SUBTRACT 1 FROM WS-OUT-PTR
036000                     GO TO ZZ021-STRIP-TRAILING.
036100 ZZ021-EXIT.
036200     EXIT.
036300*
036400*----------------------------------------------------------------
036500* ZZ030 - DROP (NOT REPLACE) COMMAS AND PERIODS, SHIFTING THE
036600*   REMAINING BYTES LEFT.  USED BY NORMALIZE-NAME ONLY.
036700*----------------------------------------------------------------
036800 ZZ030-STRIP-PUNCTUATION.
036900     MOVE     SPACES TO WS-R-AREA.
037000     MOVE     ZERO   TO WS-OUT-PTR.
037100     MOVE     1      TO WS-IDX-1.
037200 ZZ030-LOOP.
037300     IF       WS-IDX-1 > 64
037400              GO TO ZZ030-EXIT.
037500     IF       WS-A-BYTE (WS-IDX-1) = "," OR
037600              WS-A-BYTE (WS-IDX-1) = "."
037700              GO TO ZZ030-NEXT.
037800     ADD      1 TO WS-OUT-PTR.
037900     MOVE     WS-A-BYTE (WS-IDX-1) TO WS-R-BYTE (WS-OUT-PTR).
038000 ZZ030-NEXT.
038100     ADD      1 TO WS-IDX-1.
038200     GO       TO ZZ030-LOOP.
038300 ZZ030-EXIT.
038400     MOVE     WS-R-STRING TO WS-A-STRING.
038500     EXIT.
038600*
038700*----------------------------------------------------------------
038800* ZZ040 - HYPHENS TO SPACES (SIMPLE ONE-FOR-ONE REPLACE).
038900*   USED BY NORMALIZE-NAME BEFORE THE PUNCTUATION STRIP.
039000*----------------------------------------------------------------
039100 ZZ040-CONVERT-HYPHENS.
039200     INSPECT  WS-A-STRING REPLACING ALL "-" BY " ".
039300 ZZ040-EXIT.
039400     EXIT.
039500*
039600*----------------------------------------------------------------
039700* ZZ050 - POP ONE SEGMENT FROM THE STACK, FIND ITS LONGEST
039800*   COMMON CONTIGUOUS BLOCK (BRUTE FORCE - SEGMENTS ARE SHORT),
039900*   ADD THE MATCH LENGTH TO WS-MATCHED-CHARS AND PUSH THE LEFT
040000*   AND RIGHT REMAINDER SEGMENTS BACK FOR FURTHER SEARCHING.
040100*   THIS IS THE ITERATIVE STAND-IN FOR THE RECURSIVE STEP OF
040200*   THE TEXTBOOK ALGORITHM.
040300*----------------------------------------------------------------
040400 ZZ050-POP-AND-MATCH.
040500     MOVE     WS-SEG-A1 (WS-STACK-TOP) TO WS-CUR-A1.
040600     MOVE     WS-SEG-A2 (WS-STACK-TOP) TO WS-CUR-A2.
040700     MOVE     WS-SEG-B1 (WS-STACK-TOP) TO WS-CUR-B1.
040800     MOVE     WS-SEG-B2 (WS-STACK-TOP) TO WS-CUR-B2.
040900     SUBTRACT 1 FROM WS-STACK-TOP.
041000*
041100     IF       WS-CUR-A1 > WS-CUR-A2 OR WS-CUR-B1 > WS-CUR-B2
041200              GO TO ZZ050-EXIT.
041300*
041400     MOVE     ZERO TO WS-BEST-LEN WS-BEST-A-START WS-BEST-B-START.
041500     MOVE     WS-CUR-A1 TO WS-IA.
041600 ZZ050-A-LOOP.
041700     IF       WS-IA > WS-CUR-A2
041800              GO TO ZZ050-MATCH-DONE.
041900     MOVE     WS-CUR-B1 TO WS-IB.
042000 ZZ050-B-LOOP.
042100     IF       WS-IB > WS-CUR-B2
042200              GO TO ZZ050-A-NEXT.
042300     PERFORM  ZZ051-EXTEND-MATCH THRU ZZ051-EXIT.
042400     IF       WS-TRY-LEN > WS-BEST-LEN
042500              MOVE WS-TRY-LEN TO WS-BEST-LEN
042600              MOVE WS-IA      TO WS-BEST-A-START
042700              MOVE WS-IB      TO WS-BEST-B-START.
042800     ADD      1 TO WS-IB.
042900     GO       TO ZZ050-B-LOOP.
043000 ZZ050-A-NEXT.
043100     ADD      1 TO WS-IA.
043200     GO       TO ZZ050-A-LOOP.
043300 ZZ050-MATCH-DONE.
043400     IF       WS-BEST-LEN = ZERO
043500              GO TO ZZ050-EXIT.
043600*
043700     ADD      WS-BEST-LEN TO WS-MATCHED-CHARS.
043800*
043900*  PUSH LEFT REMAINDER (BEFORE THE MATCH IN BOTH STRINGS).
044000*
044100     ADD      1 TO WS-STACK-TOP.
044200     MOVE     WS-CUR-A1 TO WS-SEG-A1 (WS-STACK-TOP).
044300     COMPUTE  WS-SEG-A2 (WS-STACK-TOP) = WS-BEST-A-START - 1.
044400     MOVE     WS-CUR-B1 TO WS-SEG-B1 (WS-STACK-TOP).
044500     COMPUTE  WS-SEG-B2 (WS-STACK-TOP) = WS-BEST-B-START - 1.
044600*
044700*  PUSH RIGHT REMAINDER (AFTER THE MATCH IN BOTH STRINGS).
044800*
044900     ADD      1 TO WS-STACK-TOP.
045000     COMPUTE  WS-SEG-A1 (WS-STACK-TOP) = WS-BEST-A-START +
045100                                          WS-BEST-LEN.
045200     MOVE     WS-CUR-A2 TO WS-SEG-A2 (WS-STACK-TOP).
045300     COMPUTE  WS-SEG-B1 (WS-STACK-TOP) = WS-BEST-B-START +
045400                                          WS-BEST-LEN.
045500     MOVE     WS-CUR-B2 TO WS-SEG-B2 (WS-STACK-TOP).
045600 ZZ050-EXIT.
045700     EXIT.
045800*
045900*----------------------------------------------------------------
046000* ZZ051 - HOW FAR DO A(WS-IA...) AND B(WS-IB...) MATCH,
046100*   STARTING AT THIS PAIR OF POSITIONS.
046200*----------------------------------------------------------------
046300 ZZ051-EXTEND-MATCH.
046400     MOVE     ZERO TO WS-TRY-LEN.
046500     MOVE     WS-IA TO WS-IDX-1.
046600     MOVE     WS-IB TO WS-IDX-2.
046700 ZZ051-LOOP.
046800     IF       WS-IDX-1 > WS-CUR-A2 OR WS-IDX-2 > WS-CUR-B2
046900              GO TO ZZ051-EXIT.
047000     IF       WS-A-BYTE (WS-IDX-1) NOT = WS-B-BYTE (WS-IDX-2)
047100              GO TO ZZ051-EXIT.
047200     ADD      1 TO WS-TRY-LEN.
047300     ADD      1 TO WS-IDX-1.
047400     ADD      1 TO WS-IDX-2.
047500     GO       TO ZZ051-LOOP.
047600 ZZ051-EXIT.
047700     EXIT.
