000100* FD FOR OLD-PHONE-LIST - INPUT TO RC020/RC030
000200*
000300* 10/06/88 VBC - CREATED.
000400*
000500 FD  OLD-PHONE-LIST
000600     LABEL RECORDS ARE STANDARD
000700     RECORD CONTAINS 132 CHARACTERS.
000800 COPY "wsrcphon.cob" REPLACING RC-PHONE-LIST-RECORD
000900                             BY RC-OLD-PHONE-RECORD.
