000100* FD FOR CHANGE-REPORT - OUTPUT FROM RC020
000200*
000300* 12/06/88 VBC - CREATED.
000400*
000500 FD  CHANGE-REPORT
000600     LABEL RECORDS ARE STANDARD
000700     RECORD CONTAINS 132 CHARACTERS.
000800 01  RC-CHANGE-REPORT-LINE     PIC X(132).
