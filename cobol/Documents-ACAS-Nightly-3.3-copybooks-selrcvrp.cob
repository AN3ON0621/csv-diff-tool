000100* SELECT FOR VERIFY-REPORT - OUTPUT FROM RC030
000200*
000300* 18/01/91 VBC - CREATED.
000400*
000500     SELECT  VERIFY-REPORT    ASSIGN TO       VERRPT
000600                              ORGANIZATION    SEQUENTIAL
000700                              STATUS          RC-VRP-STATUS.
