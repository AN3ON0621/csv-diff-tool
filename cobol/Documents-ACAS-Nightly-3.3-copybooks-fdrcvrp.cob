000100* FD FOR VERIFY-REPORT - OUTPUT FROM RC030
000200*
000300* 18/01/91 VBC - CREATED.
000400*
000500 FD  VERIFY-REPORT
000600     LABEL RECORDS ARE STANDARD
000700     RECORD CONTAINS 132 CHARACTERS.
000800 01  RC-VERIFY-REPORT-LINE     PIC X(132).
