000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR PHONE LIST FILE           *
000400*        USES RC-PHON-NAME AS SEARCH KEY            *
000500*****************************************************
000600*  FILE SIZE 132 BYTES - NO SLACK, NO FILLER FITS.
000700*
000800* THIS LAYOUT IS SHARED BY THE OLD AND THE NEW GENERATION
000900* OF THE PHONE LIST - SEE FDRCOPL.COB AND FDRCNPL.COB WHICH
001000* COPY IT IN REPLACING THE 01 LEVEL NAME.
001100*
001200* 10/06/88 VBC - CREATED FOR RC (RECORD COMPARE) SUITE.    RC1088
001300* 18/04/91 DPH - CHI-NAME MAY BE BLANK - SEE MAPS20 KEY
001400*                BUILD RULES.                              RC1891
001500*
001600 01  RC-PHONE-LIST-RECORD.
001700     03  RC-PHON-NAME          PIC X(30).
001800     03  RC-PHON-CHI-NAME      PIC X(20).
001900     03  RC-PHON-TITLE         PIC X(30).
002000     03  RC-PHON-PHONE         PIC X(16).
002100     03  RC-PHON-FAX           PIC X(16).
002200     03  RC-PHON-LOCATION      PIC X(20).
